000100******************************************************************
000200*    EMPMSTR  --  EMPLOYEE ROSTER LINE / EMPLOYEE MASTER RECORD
000300*    COPYBOOK FOR PRDHR1.APPL.COBOL-EMPRPT01
000400*----------------------------------------------------------------
000500*    HOLDS THE FIELDS OF ONE ROSTER LINE AS UNSTRUNG FROM THE
000600*    COMMA-DELIMITED INPUT FILE (ROSTER-IN), AND THE VALIDATED,
000700*    TYPED FORM OF THE SAME LINE ONCE IT HAS PASSED EDIT
000800*    (EMPLOYEE-REC-WS).  A LINE MAY DESCRIBE EITHER A MANAGER
000900*    OR AN EMPLOYEE -- SEE POSITION-WS BELOW.
001000*----------------------------------------------------------------
001100*    WRITTEN. . . . . R JARRETT       03/15/1988
001200*    91/06/02  RJ   ADDED MGR-REF-IN FOR NEW ORG-CHART FEED
001300*    98/11/09  TKO  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT
001400*    03/02/19  LMH  WIDENED EMPLOYEE-NAME-IN TO 30 PER HR-0212
001500******************************************************************
001600 01  ROSTER-IN.
001700     05  POSITION-IN             PIC X(08).
001800     05  EMPLOYEE-ID-IN          PIC X(09).
001900     05  EMPLOYEE-NAME-IN        PIC X(30).
002000     05  SALARY-IN               PIC X(10).
002100     05  MGR-REF-IN              PIC X(20).
002200     05  FILLER                  PIC X(55).
002300
002400 01  EMPLOYEE-REC-WS.
002500     05  POSITION-WS             PIC X(08).
002600         88  IS-MANAGER-WS               VALUE 'Manager'.
002700         88  IS-EMPLOYEE-WS              VALUE 'Employee'.
002800     05  EMPLOYEE-ID-WS          PIC 9(09).
002900     05  EMPLOYEE-ID-ALPHA-WS REDEFINES EMPLOYEE-ID-WS
003000                                 PIC X(09).
003100     05  EMPLOYEE-NAME-WS        PIC X(30).
003200     05  SALARY-WS               PIC 9(07)V99.
003300     05  MGR-REF-WS              PIC X(20).
003400     05  FILLER                  PIC X(10).
