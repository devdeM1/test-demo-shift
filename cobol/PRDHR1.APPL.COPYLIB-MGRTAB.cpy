000100******************************************************************
000200*    MGRTAB  --  MANAGERS TABLE AND DEPARTMENT STATS TABLE
000300*    COPYBOOK FOR PRDHR1.APPL.COBOL-EMPRPT01
000400*----------------------------------------------------------------
000500*    MANAGER-TABLE IS BUILT IN FIRST-SEEN ORDER AS MANAGER
000600*    ROWS ARE ENCOUNTERED IN THE ROSTER; THIS IS ALSO THE ORDER
000700*    THE REPORT PRINTS DEPARTMENT BLOCKS IN.
000800*
000900*    DEPT-STATS-TABLE IS KEYED BY DEPARTMENT NAME (THE MANAGER'S
001000*    OWN MGR-REF FIELD).  A MANAGER ROW ALWAYS RESETS ITS
001100*    DEPARTMENT'S ENTRY TO ZERO BEFORE FOLDING IN ITS OWN
001200*    SALARY -- EVEN IF ANOTHER MANAGER ALREADY POPULATED AN
001300*    ENTRY FOR THE SAME DEPARTMENT NAME.  THIS IS A KNOWN QUIRK
001400*    OF THE ORIGINAL 1988 DESIGN (SEE HR-0077 INCIDENT NOTES)
001500*    AND IS NOT TO BE "FIXED" WITHOUT A CHANGE REQUEST -- SOME
001600*    DOWNSTREAM RECONCILIATION JOBS DEPEND ON THE CURRENT
001700*    BEHAVIOR.
001800*----------------------------------------------------------------
001900*    WRITTEN. . . . . R JARRETT       03/15/1988
002000*    91/06/02  RJ   ADDED DEPT-STATS-TABLE FOR MGT SUMMARY RPT
002100*    96/02/14  DP   RAISED TABLE LIMITS 100 TO 400 - HR-0910
002200*    98/11/09  TKO  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT
002300******************************************************************
002400 77  MANAGER-COUNT-WS            PIC 9(04) COMP VALUE ZERO.
002500 77  MANAGER-SUB-WS              PIC 9(04) COMP VALUE ZERO.
002600 77  DEPT-COUNT-WS               PIC 9(04) COMP VALUE ZERO.
002700 77  DEPT-SUB-WS                 PIC 9(04) COMP VALUE ZERO.
002800
002900 01  MANAGER-TABLE.
003000     05  MANAGER-ENTRY OCCURS 1 TO 400 TIMES
003100                       DEPENDING ON MANAGER-COUNT-WS.
003200         10  MGR-ID-TBL           PIC 9(09).
003300         10  MGR-EMP-IDX-TBL      PIC 9(04) COMP.
003400         10  MGR-DEPT-NAME-TBL    PIC X(20).
003500         10  FILLER               PIC X(07).
003600
003700 01  DEPT-STATS-TABLE.
003800     05  DEPT-STATS-ENTRY OCCURS 1 TO 400 TIMES
003900                          DEPENDING ON DEPT-COUNT-WS.
004000         10  DEPT-NAME-TBL        PIC X(20).
004100         10  DEPT-EMP-COUNT-TBL   PIC 9(09) COMP.
004200         10  DEPT-TOTAL-SAL-TBL   PIC S9(09)V99.
004300         10  FILLER               PIC X(07).
