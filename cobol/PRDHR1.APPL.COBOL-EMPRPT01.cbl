000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EMPRPT01.
000300 AUTHOR.        R JARRETT.
000400 INSTALLATION.  PRDHR1 - HUMAN RESOURCES SYSTEMS.
000500 DATE-WRITTEN.  03/15/1988.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - HR PAYROLL DATA - INTERNAL USE.
000800******************************************************************
000900*    EMPRPT01  --  EMPLOYEE ROSTER AND DEPARTMENT SUMMARY REPORT
001000*----------------------------------------------------------------
001100*    READS THE HR EMPLOYEE ROSTER FEED (ONE MANAGER OR EMPLOYEE
001200*    PER LINE, COMMA DELIMITED), VALIDATES EACH LINE, GROUPS
001300*    EMPLOYEES UNDER THEIR MANAGER, AND PRODUCES A DEPARTMENT-
001400*    BY-DEPARTMENT ROSTER REPORT WITH A DEPARTMENT PAYROLL
001500*    SUMMARY LINE AND A TRAILING SECTION LISTING ANY LINES THAT
001600*    COULD NOT BE PROCESSED.
001700*
001800*    RUN PARAMETERS ARE PASSED IN THE EXEC PARM STRING:
001900*        --OUTPUT=CONSOLE | --OUTPUT=FILE   (DEFAULT IS CONSOLE)
002000*        --PATH=ddname                       (REQUIRED WHEN
002100*                                             --OUTPUT=FILE)
002200*----------------------------------------------------------------
002300*    WRITTEN. . . . . R JARRETT       03/15/1988
002400*    88/04/02  RJ   INITIAL RELEASE TO HR PAYROLL DEPT
002500*    91/06/02  RJ   ADDED MANAGER/DEPARTMENT SUMMARY SECTION
002600*    94/04/27  RJ   RAISED ROSTER TABLE LIMIT 600 TO 1500 - HR-1140
002700*    96/02/14  DP   RAISED MANAGER TABLE LIMITS - HR-0910
002800*    98/11/09  TKO  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT
002900*    99/01/22  TKO  Y2K SIGN-OFF - NO DATE MATH IN THIS PROGRAM
003000*    03/02/19  LMH  WIDENED EMPLOYEE NAME FIELD PER HR-0212,
003100*                   RAISED INVALID-LINE TABLE LIMIT TO 1500
003200*    07/09/11  LMH  ADDED --OUTPUT=FILE / --PATH= PARM SWITCHES
003300*                   SO NIGHTLY JOB CAN ROUTE REPORT TO A DATA
003400*                   SET INSTEAD OF SYSOUT - REQUEST HR-0334
003500*    11/03/30  WDS  CORRECTED CEILING ROUNDING ON AVERAGE SALARY
003600*                   LINE - HR-0410 (WAS TRUNCATING, NOT ROUNDING)
003700*    14/08/18  WDS  NO FUNCTIONAL CHANGE - COMMENT CLEANUP ONLY
003800*    16/05/06  WDS  JOB NOW ABORTS IF --OUTPUT=FILE GIVEN WITH NO
003900*                   --PATH= SWITCH, RATHER THAN SILENTLY WRITING
004000*                   TO SYSOUT - REQUEST HR-0501
004100*    22/09/14  RVP  REMOVED BLANK-NAME REJECT ADDED IN ERROR LAST
004200*                   RELEASE - HR SAYS A BLANK NAME IS NOT A REJECT
004300*                   CONDITION, ONLY MISSING MGR-REF - HR-0870
004400*    23/06/02  RVP  REWORKED MANAGER/EMPLOYEE CLASSIFY TO A SINGLE
004500*                   PASS OVER THE ROSTER TABLE - THE OLD TWO-PASS
004600*                   VERSION LET AN EMPLOYEE FOLDED BEFORE A LATER
004700*                   SAME-NAME MANAGER SHOWED UP KEEP ITS SALARY IN
004800*                   THE COUNT, WHICH IS NOT WHAT HR-0077 CALLS FOR
004900*    23/06/02  RVP  RESTORED GO TO 999-ERROR-RTN ON THE FILE-OPEN
005000*                   ABORTS (0110/0710) TO MATCH HOW THE REST OF
005100*                   THE SHOP'S BATCH JOBS BAIL OUT - HR-0077
005200*    24/01/18  RVP  --OUTPUT=/--PATH= PARM SWITCHES NOW UPFOLDED
005300*                   BEFORE THE KEYWORD COMPARE (0121) - HR-1180
005400*                   REPORTED THE SWITCHES NEVER FIRED WHEN KEYED
005500*                   IN LOWER OR MIXED CASE, ONLY IN STRAIGHT
005600*                   UPPERCASE, EVEN THOUGH HR-0334'S ORIGINAL
005700*                   REQUEST SAID CASE INSENSITIVE
005800*    24/03/11  RVP  REMOVED A STRAY PERFORM OF 0760-WRITE-ONE-LINE
005900*                   IN 0700 THAT RE-DISPLAYED THE LAST DEPARTMENT'S
006000*                   STATS LINE A SECOND TIME RIGHT BEFORE THE
006100*                   INVALID-DATA HEADER - HR-1204
006200*    24/03/11  RVP  AVERAGE-SALARY CEILING BUMP (0742/NEW 0743)
006300*                   REWORKED TO COMPARE THE ORIGINAL TOTAL AND
006400*                   COUNT EXACTLY INSTEAD OF INSPECTING A 4-DECIMAL
006500*                   QUOTIENT THAT COULD ALREADY HAVE TRUNCATED THE
006600*                   ONLY NONZERO REMAINDER DIGIT AWAY - HR-1204
006700******************************************************************
006800
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT ROSTER-FILE  ASSIGN TO ROSTERIN
007700         FILE STATUS IS WS-ROSTER-STATUS.
007800     SELECT REPORT-FILE  ASSIGN TO RPTOUT
007900         FILE STATUS IS WS-REPORT-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300*    ROSTER-FILE - THE INCOMING COMMA-DELIMITED EMPLOYEE ROSTER,
008400*    ONE LINE PER RECORD, READ SEQUENTIALLY, NEVER SORTED.
008500 FD  ROSTER-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800 01  ROSTER-RECORD.
008900     05  FILLER                     PIC X(132).
009000
009100*    REPORT-FILE - OPENED ONLY WHEN THE OPERATOR KEYED
009200*    --OUTPUT=FILE AT SUBMIT TIME (SEE 0710/0761 BELOW) - IN
009300*    CONSOLE MODE THIS FD IS NEVER OPENED.
009400 FD  REPORT-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD.
009700 01  REPORT-RECORD.
009800     05  FILLER                     PIC X(132).
009900
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200*    W00 -  FILE STATUS AND RUN SWITCHES
010300******************************************************************
010400 01  W00-FILE-STATUS-WS.
010500*    STANDARD VSAM/QSAM TWO-BYTE STATUS CODES - '00' NORMAL,
010600*    '10' AT-END ON THE ROSTER FILE.
010700     05  WS-ROSTER-STATUS            PIC X(02) VALUE SPACES.
010800         88  ROSTER-OK                          VALUE '00'.
010900         88  ROSTER-EOF                          VALUE '10'.
011000     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
011100         88  REPORT-OK                          VALUE '00'.
011200     05  FILLER                      PIC X(01).
011300
011400 01  W00-SWITCHES-WS.
011500*    WS-EOF-SW - SET BY 0200'S AT END CLAUSE, TESTED BY THE
011600*    MAIN READ LOOP.
011700     05  WS-EOF-SW                   PIC X(01) VALUE 'N'.
011800         88  WS-EOF-YES                          VALUE 'Y'.
011900*    WS-OUTPUT-MODE-WS - DEFAULTS TO CONSOLE UNLESS --OUTPUT=FILE
012000*    IS FOUND ON THE PARM STRING BY 0121 (HR-0334).
012100     05  WS-OUTPUT-MODE-WS           PIC X(07) VALUE 'CONSOLE'.
012200         88  WS-OUTPUT-IS-FILE                   VALUE 'FILE   '.
012300         88  WS-OUTPUT-IS-CONSOLE                VALUE 'CONSOLE'.
012400*    WS-REPORT-OPEN-SW - TRACKS WHETHER 0710 ACTUALLY OPENED
012500*    REPORT-FILE, SO 0790 KNOWS WHETHER TO CLOSE IT.
012600     05  WS-REPORT-OPEN-SW           PIC X(01) VALUE 'N'.
012700         88  WS-REPORT-IS-OPEN                   VALUE 'Y'.
012800     05  FILLER                      PIC X(01).
012900
013000******************************************************************
013100*    W01 -  PARM PARSING WORK AREA
013200******************************************************************
013300 01  W01-PARM-WS.
013400     05  WS-PARM-LENGTH              PIC 9(04) COMP VALUE ZERO.
013500     05  WS-PARM-TOKENS.
013600         10  WS-PARM-TOKEN OCCURS 5 TIMES
013700                           PIC X(40).
013800     05  WS-PARM-TOKEN-TBL REDEFINES WS-PARM-TOKENS
013900                           PIC X(200).
014000*    UPFOLDED COPY OF THE TOKEN UNDER EDIT, BUILT FRESH EACH TIME
014100*    THROUGH 0121 - USED ONLY FOR THE SWITCH-KEYWORD COMPARES SO
014200*    THE OPERATOR CAN KEY --OUTPUT=FILE, --Output=File, OR
014300*    --output=file AND STILL GET THE SAME ANSWER (HR-0334 SAID
014400*    "CASE INSENSITIVE" BUT THE ORIGINAL CODE ONLY EVER MATCHED
014500*    UPPERCASE - HR-1180).  WS-PATH-DDNAME IS ALWAYS MOVED FROM
014600*    THE ORIGINAL-CASE TOKEN, NOT THIS ONE, SINCE A DDNAME/PATH
014700*    VALUE'S OWN CASE MUST NOT BE DISTURBED.
014800     05  WS-PARM-TOKEN-UC            PIC X(40) VALUE SPACES.
014900     05  WS-PARM-SUB                 PIC 9(04) COMP VALUE ZERO.
015000     05  WS-PARM-COUNT               PIC 9(04) COMP VALUE ZERO.
015100     05  WS-PATH-DDNAME              PIC X(08) VALUE SPACES.
015200     05  FILLER                      PIC X(01).
015300
015400******************************************************************
015500*    W02 -  LINE-SPLIT AND TRIM WORK AREA
015600******************************************************************
015700 01  W02-SPLIT-WS.
015800*    WS-COMMA-COUNT - LITERAL COMMA TALLY FOR 0211, USED TO
015900*    CATCH A ROSTER LINE WITH MORE THAN 5 FIELDS (UNSTRING
016000*    TALLYING ALONE CANNOT SEE PAST THE 5TH RECEIVING ITEM).
016100     05  WS-COMMA-COUNT              PIC 9(02) COMP VALUE ZERO.
016200*    WS-FIELD-START/-END - BYTE OFFSETS OF THE DECIMAL POINT
016300*    AND USABLE FIELD LENGTH DURING SALARY EDITING.
016400     05  WS-FIELD-START              PIC 9(04) COMP VALUE ZERO.
016500     05  WS-FIELD-END                PIC 9(04) COMP VALUE ZERO.
016600*    WS-INT-LEN/-DEC-LEN - DIGIT COUNTS ON EACH SIDE OF THE
016700*    DECIMAL POINT ONCE 0259-FIND-POINT LOCATES IT.
016800     05  WS-INT-LEN                  PIC 9(02) COMP VALUE ZERO.
016900     05  WS-DEC-LEN                  PIC 9(02) COMP VALUE ZERO.
017000     05  WS-SCAN-SUB                 PIC 9(04) COMP VALUE ZERO.
017100     05  WS-LINE-LEN                 PIC 9(04) COMP VALUE 132.
017200*    ONE VALID/INVALID SWITCH PER ROSTER LINE, RESET AT THE TOP
017300*    OF 0200 AND TESTED AFTER 0210/0250 HAVE RUN.
017400     05  WS-LINE-VALID-SW            PIC X(01) VALUE 'Y'.
017500         88  WS-LINE-IS-VALID                  VALUE 'Y'.
017600         88  WS-LINE-IS-INVALID                VALUE 'N'.
017700     05  FILLER                      PIC X(01).
017800
017900 01  W02-TRIM-WS.
018000*    WS-TRIM-IN/-OUT - THE SHARED SCRATCH PAIR EVERY FIELD
018100*    EDIT IN 0250 ROUTES THROUGH 0255-TRIM-FIELD.  ONE COPY IS
018200*    REUSED FOR ALL FIVE FIELDS, ONE FIELD AT A TIME.
018300     05  WS-TRIM-IN                  PIC X(40) VALUE SPACES.
018400     05  WS-TRIM-OUT                 PIC X(40) VALUE SPACES.
018500     05  WS-TRIM-START               PIC 9(02) COMP VALUE ZERO.
018600     05  WS-TRIM-END                 PIC 9(02) COMP VALUE ZERO.
018700     05  WS-TRIM-LEN                 PIC 9(02) COMP VALUE ZERO.
018800     05  WS-TRIM-SUB                 PIC 9(02) COMP VALUE ZERO.
018900     05  WS-TRIM-DONE-SW             PIC X(01) VALUE 'N'.
019000         88  WS-TRIM-DONE                       VALUE 'Y'.
019100     05  FILLER                      PIC X(01).
019200
019300******************************************************************
019400*    W03 -  SALARY EDIT AND CEILING/ROUNDING WORK AREA
019500******************************************************************
019600 01  W03-SALARY-WS.
019700     05  WS-SALARY-NUMERIC-SW        PIC X(01) VALUE 'Y'.
019800         88  WS-SALARY-IS-NUMERIC               VALUE 'Y'.
019900*    WS-CEIL-RESULT HOLDS THE SALARY CARRIED OUT TO 4 DECIMAL
020000*    PLACES SO THE CEILING TEST IN 0805 CAN SEE WHETHER ANY OF
020100*    THE TRAILING DIGITS BEYOND THE KEPT 2 ARE NON-ZERO BEFORE
020200*    IT DECIDES TO BUMP THE CENTS UP (HR-0334 - CEILING, NEVER
020300*    ROUND-HALF-UP, NEVER STRAIGHT TRUNCATION).
020400     05  WS-CEIL-RESULT              PIC 9(07)V9(04).
020500     05  WS-CEIL-DIGITS REDEFINES WS-CEIL-RESULT
020600                                 PIC 9(11).
020700*    WS-CEIL-TRUNC2-WS - THE SALARY TRUNCATED (NOT ROUNDED) TO
020800*    2 DECIMALS, BEFORE THE CEILING BUMP IS APPLIED.
020900     05  WS-CEIL-TRUNC2-WS           PIC 9(07)V99 VALUE ZERO.
021000*    WS-DEC-DIGIT-1/-2 - THE 3RD AND 4TH DECIMAL DIGITS PULLED
021100*    OUT OF WS-CEIL-DIGITS BY 0805, TESTED FOR NON-ZERO.
021200     05  WS-DEC-DIGIT-1              PIC X(01).
021300     05  WS-DEC-DIGIT-2              PIC X(01).
021400*    24/03/11  RVP  WS-CEIL-AVG-PRODUCT-WS/-REMAINDER-WS ADDED
021500*                   FOR 0743-CEILING-AVERAGE (HR-1204) - THE OLD
021600*                   4-DECIMAL WS-CEIL-RESULT COULD NOT CARRY A
021700*                   GENUINE REMAINDER FAR ENOUGH TO SEE IT, SO
021800*                   THE AVERAGE-SALARY CEILING BUMP IS NOW
021900*                   DECIDED BY EXACT PENNY ARITHMETIC ON THE
022000*                   ORIGINAL TOTAL AND COUNT INSTEAD.
022100     05  WS-CEIL-AVG-PRODUCT-WS      PIC S9(09)V99 VALUE ZERO.
022200     05  WS-CEIL-AVG-REMAINDER-WS    PIC S9(09)V99 VALUE ZERO.
022300     05  FILLER                      PIC X(01).
022400
022500******************************************************************
022600*    W04 -  MANAGER/EMPLOYEE CLASSIFY WORK AREA
022700******************************************************************
022800 01  W04-CLASSIFY-WS.
022900*    WS-MGR-LOOKUP-ID/-FOUND-SW/-FOUND-IDX - BUILT BY 0437 FROM
023000*    THE EMPLOYEE'S OWN ID AND SEARCHED AGAINST MGR-EMP-IDX-TBL
023100*    TO TELL A MANAGER ROW FROM AN EMPLOYEE ROW (HR-0077).
023200     05  WS-MGR-LOOKUP-ID            PIC 9(09) VALUE ZERO.
023300     05  WS-MGR-FOUND-SW             PIC X(01) VALUE 'N'.
023400         88  WS-MGR-WAS-FOUND                    VALUE 'Y'.
023500     05  WS-MGR-FOUND-IDX            PIC 9(04) COMP VALUE ZERO.
023600*    WS-DEPT-LOOKUP-NAME/-FOUND-SW/-FOUND-IDX - THE DEPARTMENT
023700*    NAME KEY USED BY 0431/0430 TO FIND OR ADD A DEPT-STATS-TBL
023800*    ENTRY.  A MANAGER'S OWN DEPARTMENT NAME AND EVERY ONE OF
023900*    ITS EMPLOYEES' MANAGER-DEPARTMENT REFERENCES BOTH ROUTE
024000*    THROUGH THIS SAME LOOKUP.
024100     05  WS-DEPT-LOOKUP-NAME         PIC X(20) VALUE SPACES.
024200     05  WS-DEPT-FOUND-SW            PIC X(01) VALUE 'N'.
024300         88  WS-DEPT-WAS-FOUND                   VALUE 'Y'.
024400     05  WS-DEPT-FOUND-IDX           PIC 9(04) COMP VALUE ZERO.
024500     05  FILLER                      PIC X(01).
024600
024700******************************************************************
024800*    W05 -  REPORT LINE FORMATTING WORK AREA
024900******************************************************************
025000 01  W05-EDIT-WS.
025100*    WS-CEIL-INT-DISPLAY/-INT-EDIT - NUMERIC-EDITED FIELDS USED
025200*    ONLY TO STRIP LEADING ZEROS FROM A WHOLE-NUMBER VALUE
025300*    BEFORE 0752/0753 RIGHT-TRIM THE RESULT INTO PRINT FORM.
025400     05  WS-CEIL-INT-DISPLAY         PIC Z(6)9.
025500     05  WS-INT-EDIT                 PIC Z(8)9.
025600     05  WS-LAST-TRIM-LEN            PIC 9(02) COMP VALUE ZERO.
025700*    ONE TRIMMED/LEN PAIR PER PRINT-LINE COLUMN - POSITION,
025800*    NAME, SALARY, DEPARTMENT AND EMPLOYEE-ID - EACH BUILT BY
025900*    0750-FORMAT-DETAIL-LINE JUST BEFORE STRING ASSEMBLES THE
026000*    DETAIL LINE FOR 0760-WRITE-ONE-LINE.
026100     05  WS-POS-TRIMMED              PIC X(08) VALUE SPACES.
026200     05  WS-POS-LEN                  PIC 9(02) COMP VALUE ZERO.
026300     05  WS-NAME-TRIMMED             PIC X(30) VALUE SPACES.
026400     05  WS-NAME-LEN                 PIC 9(02) COMP VALUE ZERO.
026500     05  WS-SAL-TRIMMED              PIC X(10) VALUE SPACES.
026600     05  WS-SAL-LEN                  PIC 9(02) COMP VALUE ZERO.
026700     05  WS-DEPT-TRIMMED             PIC X(20) VALUE SPACES.
026800     05  WS-DEPT-LEN                 PIC 9(02) COMP VALUE ZERO.
026900     05  WS-ID-TRIMMED               PIC X(09) VALUE SPACES.
027000     05  WS-ID-LEN                   PIC 9(02) COMP VALUE ZERO.
027100     05  FILLER                      PIC X(01).
027200
027300 01  W05-PRINT-LINE.
027400*    THE ONE PRINT-LINE BUFFER SHARED BY THE ROSTER REPORT AND
027500*    THE TRAILING INVALID-DATA BLOCK - 0760/0770 EACH REBUILD
027600*    IT FRESH FROM SPACES BEFORE WRITING.
027700     05  FILLER                     PIC X(132) VALUE SPACES.
027800
027900 01  W05-HEADING-LINE.
028000*    THE INVALID-DATA HEADER LINE - LITERAL TEXT PER HR-0077,
028100*    WRITTEN ONCE AHEAD OF THE INVALID-DATA BLOCK, ONLY WHEN
028200*    INV-TAB-COUNT IS NON-ZERO (SEE 0790-CLOSE-REPORT).
028300     05  FILLER                      PIC X(20)
028400                               VALUE 'Некорректные данные:'.
028500     05  FILLER                      PIC X(112) VALUE SPACES.
028600
028700*    EMPMSTR HOLDS THE ONE ROSTER RECORD JUST READ FROM
028800*    EMP-ROSTER-FILE - SEE THE FD ABOVE.  EMPTAB IS THE IN-
028900*    MEMORY TABLE OF ALL ACCEPTED ROSTER ROWS PLUS THE PARALLEL
029000*    MANAGER LOOKUP INDEX.  MGRTAB IS THE DEPARTMENT-LEVEL
029100*    ROLL-UP TABLE (ONE ENTRY PER DISTINCT DEPARTMENT NAME).
029200*    INVTAB IS THE REJECTED/INVALID-LINE HOLDING TABLE PRINTED
029300*    BY 0790 AFTER THE MAIN ROSTER REPORT.
029400 COPY EMPMSTR.
029500 COPY EMPTAB.
029600 COPY MGRTAB.
029700 COPY INVTAB.
029800
029900 LINKAGE SECTION.
030000*    LK-PARM-AREA - THE JCL PARM STRING PASSED IN BY THE
030100*    OPERATING SYSTEM AT PROGRAM ENTRY (SEE THE PROCEDURE
030200*    DIVISION USING CLAUSE BELOW) - LK-PARM-LENGTH IS THE
030300*    ACTUAL PARM LENGTH SUPPLIED BY THE CALLER, NOT NECESSARILY
030400*    THE FULL 200 BYTES OF LK-PARM-TEXT.
030500 01  LK-PARM-AREA.
030600     05  LK-PARM-LENGTH              PIC S9(04) COMP.
030700     05  LK-PARM-TEXT                PIC X(200).
030800     05  FILLER                      PIC X(01).
030900
031000 PROCEDURE DIVISION USING LK-PARM-AREA.
031100
031200************************************************************************
031300*    0100  --  MAINLINE - RUNS ONCE PER JOB STEP.  EDIT THE PARM, CHECK THE
031400*    --PATH= REQUIREMENT, THEN READ/EDIT, CLASSIFY, REPORT, CLOSE UP
031500*    AND GO BACK.  NOTHING BELOW THIS PARAGRAPH IS PERFORMED FROM
031600*    ANYWHERE EXCEPT HERE (AND 0999-ERROR-RTN, VIA GO TO, ON ABORT).
031700************************************************************************
031800 0100-MAINLINE.
031900*    PARMS ARE EDITED FIRST, BEFORE THE ROSTER FILE IS EVEN
032000*    OPENED - THE MANDATORY --PATH= CHECK BELOW MUST ABORT
032100*    THE JOB BEFORE ANY I/O IS ATTEMPTED (HR-0334).
032200     PERFORM 0120-EDIT-PARMS THRU 0120-EXIT.
032300     IF WS-OUTPUT-IS-FILE AND WS-PATH-DDNAME = SPACES
032400         DISPLAY 'EMPRPT01 - --OUTPUT=FILE REQUIRES A '
032500                 '--PATH= SWITCH, NONE SUPPLIED - JOB ABORTED'
032600         GO TO 0999-ERROR-RTN
032700     END-IF.
032800*    READ/EDIT EVERY ROSTER LINE, THEN CLASSIFY THE ACCEPTED
032900*    ROWS INTO MANAGER/EMPLOYEE GROUPS, THEN WRITE THE REPORT.
033000     PERFORM 0110-INITIALIZE THRU 0110-EXIT.
033100     PERFORM 0200-READ-EDIT-ROSTER THRU 0200-EXIT
033200         UNTIL WS-EOF-YES.
033300     PERFORM 0400-CLASSIFY-ROSTER THRU 0400-EXIT.
033400     PERFORM 0700-WRITE-REPORT THRU 0700-EXIT.
033500     PERFORM 0900-TERMINATE THRU 0900-EXIT.
033600     GOBACK.
033700
033800************************************************************************
033900*    0110  --  ZERO THE RUN COUNTERS AND OPEN THE ROSTER FILE.  A BAD OPEN
034000*    STATUS HERE MEANS THE INPUT DD IS MISSING OR MIS-CATALOGED -
034100*    THERE IS NOTHING FOR THE REST OF THE JOB TO DO, SO WE GO
034200*    STRAIGHT TO THE ERROR ROUTINE RATHER THAN FALL THROUGH.
034300************************************************************************
034400 0110-INITIALIZE.
034500*    ZERO EVERY RUN COUNTER BEFORE THE FIRST ROSTER LINE IS
034600*    EVEN READ.
034700     MOVE ZERO                TO EMPLOYEE-COUNT-WS
034800                                 MANAGER-COUNT-WS
034900                                 DEPT-COUNT-WS
035000                                 INVALID-COUNT-WS.
035100     OPEN INPUT ROSTER-FILE.
035200     IF NOT ROSTER-OK
035300         DISPLAY 'EMPRPT01 - UNABLE TO OPEN ROSTER FILE, '
035400                 'STATUS = ' WS-ROSTER-STATUS
035500         GO TO 0999-ERROR-RTN
035600     END-IF.
035700 0110-EXIT.
035800     EXIT.
035900
036000******************************************************************
036100*    0120  --  BREAK OUT THE EXEC PARM STRING INTO UP TO 5
036200*    BLANK-DELIMITED TOKENS AND EDIT --OUTPUT= / --PATH= .
036300******************************************************************
036400 0120-EDIT-PARMS.
036500*    AN EMPTY PARM (LK-PARM-LENGTH = ZERO) IS LEGAL AND JUST
036600*    LEAVES EVERY SWITCH AT ITS DEFAULT (CONSOLE, NO PATH).
036700     MOVE SPACES              TO WS-PARM-TOKENS.
036800     MOVE ZERO                TO WS-PARM-COUNT.
036900     MOVE LK-PARM-LENGTH       TO WS-PARM-LENGTH.
037000     IF WS-PARM-LENGTH IS GREATER THAN ZERO
037100         UNSTRING LK-PARM-TEXT (1:WS-PARM-LENGTH)
037200             DELIMITED BY ALL SPACE
037300             INTO WS-PARM-TOKEN (1)  WS-PARM-TOKEN (2)
037400                  WS-PARM-TOKEN (3)  WS-PARM-TOKEN (4)
037500                  WS-PARM-TOKEN (5)
037600             TALLYING IN WS-PARM-COUNT
037700     END-IF.
037800*    EDIT WHATEVER TOKENS WERE FOUND - ORDER OF THE SWITCHES ON
037900*    THE PARM STRING DOES NOT MATTER, EACH TOKEN IS SELF-
038000*    CONTAINED.
038100     PERFORM 0121-EDIT-ONE-TOKEN THRU 0121-EXIT
038200         VARYING WS-PARM-SUB FROM 1 BY 1
038300         UNTIL WS-PARM-SUB IS GREATER THAN WS-PARM-COUNT.
038400 0120-EXIT.
038500     EXIT.
038600
038700 0121-EDIT-ONE-TOKEN.
038800*    BUILD THE UPFOLDED COMPARE COPY FIRST - HR-0334'S PARM
038900*    STRING ARRIVES HOWEVER THE OPERATOR KEYED IT AT SUBMIT TIME,
039000*    NOT NECESSARILY IN THE UPPERCASE THIS SHOP'S JCL PARMS
039100*    USUALLY ARRIVE IN.
039200     MOVE WS-PARM-TOKEN (WS-PARM-SUB) TO WS-PARM-TOKEN-UC.
039300     INSPECT WS-PARM-TOKEN-UC
039400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
039500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
039600*    --OUTPUT= SWITCH - SETS THE REPORT DESTINATION 88-LEVEL.
039700     IF WS-PARM-TOKEN-UC (1:9) = '--OUTPUT='
039800         IF WS-PARM-TOKEN-UC (10:4) = 'FILE'
039900             SET WS-OUTPUT-IS-FILE TO TRUE
040000         ELSE
040100             SET WS-OUTPUT-IS-CONSOLE TO TRUE
040200         END-IF
040300     END-IF.
040400*    --PATH= SWITCH - THE VALUE ITSELF IS A DDNAME/PATH, SO IT IS
040500*    MOVED FROM THE ORIGINAL-CASE TOKEN, NOT THE UPFOLDED ONE.
040600     IF WS-PARM-TOKEN-UC (1:7) = '--PATH='
040700         MOVE WS-PARM-TOKEN (WS-PARM-SUB) (8:8)
040800                                 TO WS-PATH-DDNAME
040900     END-IF.
041000 0121-EXIT.
041100     EXIT.
041200
041300******************************************************************
041400*    0200  --  READ ONE ROSTER LINE, SPLIT ON COMMAS, EDIT EACH
041500*    FIELD, AND EITHER APPEND A VALID ENTRY TO EMPLOYEE-TABLE OR
041600*    APPEND THE RAW LINE TO INVALID-TABLE.
041700******************************************************************
041800 0200-READ-EDIT-ROSTER.
041900*    SPLIT ON COMMAS FIRST (0210), THEN TRIM/VALIDATE THE FIVE
042000*    FIELDS (0250) - ONLY IF THE SPLIT ITSELF DID NOT ALREADY
042100*    FAIL THE FIELD-COUNT CHECK.
042200     READ ROSTER-FILE
042300         AT END
042400             SET WS-EOF-YES TO TRUE
042500         NOT AT END
042600             PERFORM 0210-SPLIT-LINE THRU 0210-EXIT
042700             IF WS-LINE-IS-VALID
042800                 PERFORM 0250-EDIT-FIELDS THRU 0250-EXIT
042900             END-IF
043000*    FILE TO EMPLOYEE-TABLE IF EVERY EDIT PASSED, OTHERWISE TO
043100*    INVALID-TABLE VERBATIM (0270 MOVES THE RAW ROSTER-RECORD,
043200*    NOT THE SPLIT/TRIMMED FIELDS).
043300             IF WS-LINE-IS-VALID
043400                 PERFORM 0260-APPEND-EMPLOYEE THRU 0260-EXIT
043500             ELSE
043600                 PERFORM 0270-APPEND-INVALID THRU 0270-EXIT
043700             END-IF
043800     END-READ.
043900 0200-EXIT.
044000     EXIT.
044100
044200******************************************************************
044300*    0210  --  UNSTRING THE FIVE COMMA-DELIMITED FIELDS OF THE
044400*    LINE INTO ROSTER-IN.  THE UNSTRING TALLYING COUNT ONLY SEES
044500*    AS FAR AS THE 5 RECEIVING ITEMS PROVIDED, SO IT CANNOT BY
044600*    ITSELF DETECT A LINE WITH MORE THAN 5 FIELDS (EXTRA COMMAS
044700*    PAST THE 5TH ARE SILENTLY LEFT UNSTRUNG) - THE COMMAS ARE
044800*    COUNTED SEPARATELY SO A LINE IS MARKED INVALID UNLESS IT
044900*    CONTAINS EXACTLY 4 COMMAS (5 FIELDS), NEITHER MORE NOR LESS.
045000******************************************************************
045100 0210-SPLIT-LINE.
045200*    ASSUME VALID, COUNT THE COMMAS, THEN UNSTRING REGARDLESS -
045300*    A WRONG FIELD COUNT IS CAUGHT BELOW BUT THE FIELDS ARE
045400*    STILL SPLIT OUT SO 0270 CAN FILE THE RAW LINE VERBATIM.
045500     SET WS-LINE-IS-VALID TO TRUE.
045600     MOVE ZERO                TO WS-COMMA-COUNT.
045700     MOVE SPACES              TO ROSTER-IN.
045800     PERFORM 0211-COUNT-ONE-CHAR THRU 0211-EXIT
045900         VARYING WS-SCAN-SUB FROM 1 BY 1
046000         UNTIL WS-SCAN-SUB IS GREATER THAN WS-LINE-LEN.
046100     IF WS-COMMA-COUNT NOT = 4
046200         SET WS-LINE-IS-INVALID TO TRUE
046300     END-IF.
046400     UNSTRING ROSTER-RECORD (1:WS-LINE-LEN)
046500         DELIMITED BY ','
046600         INTO POSITION-IN     EMPLOYEE-ID-IN
046700              EMPLOYEE-NAME-IN SALARY-IN
046800              MGR-REF-IN
046900     END-UNSTRING.
047000 0210-EXIT.
047100     EXIT.
047200
047300************************************************************************
047400*    0211  --  ONE CHARACTER OF THE COMMA SCAN - BUMPS WS-COMMA-COUNT WHEN THE
047500*    CHARACTER AT WS-SCAN-SUB IS A COMMA.  EXACTLY 4 COMMAS MEANS
047600*    EXACTLY 5 FIELDS; ANYTHING ELSE FAILS THE FIELD-COUNT RULE.
047700************************************************************************
047800 0211-COUNT-ONE-CHAR.
047900     IF ROSTER-RECORD (WS-SCAN-SUB:1) = ','
048000         ADD 1 TO WS-COMMA-COUNT
048100     END-IF.
048200 0211-EXIT.
048300     EXIT.
048400
048500******************************************************************
048600*    0250  --  TRIM AND VALIDATE EACH SPLIT FIELD.  EMPLOYEE-ID
048700*    AND SALARY MUST BE NUMERIC AFTER TRIMMING; AN Employee ROW'S
048800*    MGR-REF MUST NOT BE BLANK.  EMPLOYEE-NAME IS FREE TEXT - A
048900*    BLANK NAME IS NOT A REJECTION CONDITION (HR SENDS THESE
049000*    OCCASIONALLY FOR STAFF WHO HAVE NOT YET COMPLETED ONBOARDING
049100*    PAPERWORK - SEE HR-0870).
049200******************************************************************
049300 0250-EDIT-FIELDS.
049400*    FIELD 1 - POSITION.  NO VALIDITY CHECK OF ITS OWN; ANYTHING
049500*    OTHER THAN Manager IS TREATED AS AN EMPLOYEE ROW LATER ON
049600*    IN 0410 (SEE BUSINESS RULE ON UNRECOGNIZED POSITION TEXT).
049700     MOVE SPACES              TO EMPLOYEE-REC-WS.
049800     MOVE POSITION-IN         TO WS-TRIM-IN.
049900     PERFORM 0255-TRIM-FIELD THRU 0255-EXIT.
050000     MOVE WS-TRIM-OUT (1:8)   TO POSITION-WS.
050100
050200*    FIELD 2 - EMPLOYEE-ID.  MUST BE NUMERIC AFTER TRIM OR THE
050300*    WHOLE LINE IS INVALID - THERE IS NO PARTIAL-CREDIT EDIT.
050400     MOVE SPACES              TO WS-TRIM-IN.
050500     MOVE EMPLOYEE-ID-IN (1:9) TO WS-TRIM-IN (1:9).
050600     PERFORM 0255-TRIM-FIELD THRU 0255-EXIT.
050700     IF WS-TRIM-LEN IS GREATER THAN ZERO
050800                    AND WS-TRIM-OUT (1:WS-TRIM-LEN) IS NUMERIC
050900         MOVE WS-TRIM-OUT (1:WS-TRIM-LEN) TO EMPLOYEE-ID-WS
051000     ELSE
051100         SET WS-LINE-IS-INVALID TO TRUE
051200     END-IF.
051300
051400*    FIELD 3 - EMPLOYEE-NAME.  FREE TEXT, TRIMMED AND STORED
051500*    AS-IS - SEE THE BANNER ABOVE, A BLANK NAME IS ACCEPTED.
051600     MOVE SPACES              TO WS-TRIM-IN.
051700     MOVE EMPLOYEE-NAME-IN    TO WS-TRIM-IN.
051800     PERFORM 0255-TRIM-FIELD THRU 0255-EXIT.
051900     MOVE WS-TRIM-OUT (1:30)  TO EMPLOYEE-NAME-WS.
052000
052100*    FIELD 4 - SALARY.  0257-EDIT-SALARY HANDLES BOTH THE
052200*    NUMERIC-TEST AND THE DECIMAL-POINT CASE (STRAIGHT IS
052300*    NUMERIC FAILS ON ANY VALUE CONTAINING A '.').
052400     MOVE SPACES              TO WS-TRIM-IN.
052500     MOVE SALARY-IN           TO WS-TRIM-IN (1:10).
052600     PERFORM 0255-TRIM-FIELD THRU 0255-EXIT.
052700     PERFORM 0257-EDIT-SALARY THRU 0257-EXIT.
052800
052900*    FIELD 5 - MGR-REF.  DUAL-PURPOSE: A MANAGER'S DEPARTMENT
053000*    NAME (MAY BE BLANK) OR AN EMPLOYEE'S MANAGER-ID TEXT (MAY
053100*    NOT BE BLANK).  THE BLANK CHECK ONLY APPLIES ON THE
053200*    Employee SIDE - A Manager ROW WITH A BLANK DEPARTMENT NAME
053300*    IS VALID AND JUST FILES UNDER THE BLANK DEPARTMENT.
053400     MOVE SPACES              TO WS-TRIM-IN.
053500     MOVE MGR-REF-IN          TO WS-TRIM-IN (1:20).
053600     PERFORM 0255-TRIM-FIELD THRU 0255-EXIT.
053700     MOVE WS-TRIM-OUT (1:20)  TO MGR-REF-WS.
053800     IF IS-EMPLOYEE-WS AND MGR-REF-WS = SPACES
053900         SET WS-LINE-IS-INVALID TO TRUE
054000     END-IF.
054100 0250-EXIT.
054200     EXIT.
054300
054400******************************************************************
054500*    0255  --  GENERAL-PURPOSE LEADING/TRAILING BLANK TRIM.
054600*    SCANS WS-TRIM-IN AND LEAVES THE TRIMMED RESULT, LEFT
054700*    JUSTIFIED AND SPACE PADDED, IN WS-TRIM-OUT.
054800******************************************************************
054900 0255-TRIM-FIELD.
055000*    WS-TRIM-START DEFAULTS TO 41 (PAST THE END OF THE 40-BYTE
055100*    FIELD) SO AN ALL-SPACE INPUT LEAVES START > END BELOW AND
055200*    FALLS INTO THE ALL-SPACES BRANCH WITHOUT A SPECIAL CASE.
055300     MOVE SPACES              TO WS-TRIM-OUT.
055400     MOVE 41                  TO WS-TRIM-START.
055500     MOVE ZERO                TO WS-TRIM-END.
055600     MOVE 'N'                 TO WS-TRIM-DONE-SW.
055700*    SCAN FORWARD FOR THE FIRST NON-SPACE, THEN BACKWARD FOR THE
055800*    LAST ONE.
055900     PERFORM 0256-FIND-START THRU 0256-EXIT
056000         VARYING WS-TRIM-SUB FROM 1 BY 1
056100         UNTIL WS-TRIM-SUB IS GREATER THAN 40
056200            OR WS-TRIM-DONE.
056300     MOVE 'N'                 TO WS-TRIM-DONE-SW.
056400     PERFORM 0254-FIND-TRIM-END THRU 0254-EXIT
056500         VARYING WS-TRIM-SUB FROM 40 BY -1
056600         UNTIL WS-TRIM-SUB IS LESS THAN 1
056700            OR WS-TRIM-DONE.
056800*    START > END MEANS NO NON-SPACE CHARACTER WAS EVER FOUND -
056900*    AN ALL-BLANK FIELD.
057000     IF WS-TRIM-START IS GREATER THAN WS-TRIM-END
057100         MOVE SPACES          TO WS-TRIM-OUT
057200         MOVE ZERO            TO WS-TRIM-LEN
057300     ELSE
057400         COMPUTE WS-TRIM-LEN =
057500             WS-TRIM-END - WS-TRIM-START + 1
057600         MOVE WS-TRIM-IN (WS-TRIM-START:WS-TRIM-LEN)
057700                              TO WS-TRIM-OUT (1:WS-TRIM-LEN)
057800     END-IF.
057900 0255-EXIT.
058000     EXIT.
058100
058200************************************************************************
058300*    0256  --  ONE CHARACTER OF THE LEADING-BLANK SCAN FOR 0255-TRIM-FIELD -
058400*    REMEMBERS THE FIRST NON-SPACE POSITION THE FIRST TIME IT SEES
058500*    ONE.
058600************************************************************************
058700 0256-FIND-START.
058800*    FIRST NON-SPACE WINS - LATER MATCHES ARE IGNORED ONCE
058900*    WS-TRIM-DONE IS SET.
059000     IF WS-TRIM-IN (WS-TRIM-SUB:1) NOT = SPACE
059100         MOVE WS-TRIM-SUB     TO WS-TRIM-START
059200         SET WS-TRIM-DONE     TO TRUE
059300     END-IF.
059400 0256-EXIT.
059500     EXIT.
059600
059700************************************************************************
059800*    0254  --  SCANS BACKWARD FROM THE END OF WS-TRIM-IN LOOKING FOR THE LAST
059900*    NON-SPACE CHARACTER, SO 0255-TRIM-FIELD CAN COMPUTE HOW MANY
060000*    BYTES TO MOVE INTO WS-TRIM-OUT.
060100************************************************************************
060200 0254-FIND-TRIM-END.
060300*    LAST NON-SPACE WINS - THE SCAN RUNS BACKWARD SO THE FIRST
060400*    MATCH FOUND IS THE RIGHTMOST ONE.
060500     IF WS-TRIM-IN (WS-TRIM-SUB:1) NOT = SPACE
060600         MOVE WS-TRIM-SUB     TO WS-TRIM-END
060700         SET WS-TRIM-DONE     TO TRUE
060800     END-IF.
060900 0254-EXIT.
061000     EXIT.
061100
061200******************************************************************
061300*    0257  --  EDIT AND STORE THE SALARY FIELD.  MUST BE
061400*    NUMERIC (INTEGER OR WITH A DECIMAL POINT) AFTER TRIM, AND
061500*    MUST BE STRICTLY GREATER THAN ZERO.
061600******************************************************************
061700 0257-EDIT-SALARY.
061800*    ASSUME NUMERIC AND ZERO THE ACCUMULATOR BEFORE EITHER PATH
061900*    BELOW RUNS - 0258 SETS THE SWITCH TO FALSE ITSELF IF IT
062000*    CANNOT MAKE SENSE OF THE FIELD.
062100     SET WS-SALARY-IS-NUMERIC TO TRUE.
062200     MOVE ZERO                TO SALARY-WS.
062300     IF WS-TRIM-LEN IS GREATER THAN ZERO
062400                    AND WS-TRIM-OUT (1:WS-TRIM-LEN) IS NUMERIC
062500         MOVE WS-TRIM-OUT (1:WS-TRIM-LEN) TO SALARY-WS
062600     ELSE
062700         PERFORM 0258-EDIT-DECIMAL-SALARY THRU 0258-EXIT
062800     END-IF.
062900*    ZERO OR NEGATIVE PASSES THE NUMERIC TEST BUT NOT THE
063000*    "STRICTLY GREATER THAN ZERO" BUSINESS RULE - REJECT HERE.
063100     IF NOT WS-SALARY-IS-NUMERIC
063200        OR SALARY-WS IS NOT GREATER THAN ZERO
063300         SET WS-LINE-IS-INVALID TO TRUE
063400     END-IF.
063500 0257-EXIT.
063600     EXIT.
063700
063800******************************************************************
063900*    0258  --  A SALARY CONTAINING A DECIMAL POINT WILL NOT PASS
064000*    A STRAIGHT IS NUMERIC TEST.  SPLIT ON THE POINT AND EDIT
064100*    THE INTEGER AND FRACTIONAL HALVES SEPARATELY (FRACTIONAL
064200*    PART MAY BE ONE OR TWO DIGITS - ANY DIGITS BEYOND THE
064300*    SECOND ARE DROPPED, SINCE SALARY-WS ONLY CARRIES V99).
064400******************************************************************
064500 0258-EDIT-DECIMAL-SALARY.
064600*    SCAN THE WHOLE TRIMMED FIELD FOR THE FIRST DECIMAL POINT.
064700     MOVE ZERO                TO WS-FIELD-START.
064800     IF WS-TRIM-LEN IS GREATER THAN ZERO
064900         PERFORM 0259-FIND-POINT THRU 0259-EXIT
065000             VARYING WS-TRIM-SUB FROM 1 BY 1
065100             UNTIL WS-TRIM-SUB IS GREATER THAN WS-TRIM-LEN
065200     END-IF.
065300*    NO POINT FOUND AND STRAIGHT IS NUMERIC ALREADY FAILED IN
065400*    0257 - THIS FIELD IS NOT A NUMBER IN ANY FORM WE ACCEPT.
065500     IF WS-FIELD-START = ZERO
065600         SET WS-SALARY-IS-NUMERIC TO FALSE
065700     ELSE
065800*    SPLIT THE LENGTHS ON EITHER SIDE OF THE POINT, CAPPING THE
065900*    DECIMAL SIDE AT 2 DIGITS SINCE SALARY-WS IS V99.
066000         COMPUTE WS-INT-LEN = WS-FIELD-START - 1.
066100         COMPUTE WS-DEC-LEN = WS-TRIM-LEN - WS-FIELD-START.
066200         IF WS-DEC-LEN IS GREATER THAN 2
066300             MOVE 2 TO WS-DEC-LEN
066400         END-IF.
066500         PERFORM 0261-EDIT-INTEGER-PART THRU 0261-EXIT.
066600         IF WS-SALARY-IS-NUMERIC AND WS-DEC-LEN IS GREATER THAN ZERO
066700             PERFORM 0262-EDIT-DECIMAL-PART THRU 0262-EXIT
066800         END-IF
066900     END-IF.
067000 0258-EXIT.
067100     EXIT.
067200
067300************************************************************************
067400*    0261  --  EDITS THE DIGITS TO THE LEFT OF THE DECIMAL POINT FOUND BY
067500*    0259-FIND-POINT.  A ZERO-LENGTH INTEGER PART (A SALARY LIKE
067600*    ".50") IS LEGAL AND LEAVES SALARY-WS AT ZERO GOING INTO THE
067700*    DECIMAL-PART EDIT.
067800************************************************************************
067900 0261-EDIT-INTEGER-PART.
068000*    A ZERO-LENGTH INTEGER PART (SEE THE 0261 BANNER) SKIPS THE
068100*    NUMERIC TEST ENTIRELY AND JUST ZEROES SALARY-WS.
068200     IF WS-INT-LEN IS GREATER THAN ZERO
068300         IF WS-TRIM-OUT (1:WS-INT-LEN) IS NUMERIC
068400             MOVE WS-TRIM-OUT (1:WS-INT-LEN) TO SALARY-WS
068500         ELSE
068600             SET WS-SALARY-IS-NUMERIC TO FALSE
068700         END-IF
068800     ELSE
068900         MOVE ZERO TO SALARY-WS
069000     END-IF.
069100 0261-EXIT.
069200     EXIT.
069300
069400************************************************************************
069500*    0262  --  ADDS THE FRACTIONAL DIGITS (1 OR 2 OF THEM) BACK INTO
069600*    SALARY-WS AS TENTHS OR HUNDREDTHS.  A NON-NUMERIC FRACTIONAL
069700*    PART (E.G. A SECOND STRAY DECIMAL POINT) FAILS THE SALARY EDIT.
069800************************************************************************
069900 0262-EDIT-DECIMAL-PART.
070000*    ONE OR TWO FRACTIONAL DIGITS - DIVIDE BY 10 OR 100 TO PLACE
070100*    THEM CORRECTLY BEFORE ADDING THEM INTO SALARY-WS.
070200     IF WS-TRIM-OUT (WS-FIELD-START + 1:WS-DEC-LEN) IS NUMERIC
070300         IF WS-DEC-LEN = 1
070400             COMPUTE SALARY-WS = SALARY-WS +
070500                 (WS-TRIM-OUT (WS-FIELD-START + 1:1) / 10)
070600         ELSE
070700             COMPUTE SALARY-WS = SALARY-WS +
070800                 (WS-TRIM-OUT (WS-FIELD-START + 1:2) / 100)
070900         END-IF
071000     ELSE
071100         SET WS-SALARY-IS-NUMERIC TO FALSE
071200     END-IF.
071300 0262-EXIT.
071400     EXIT.
071500
071600************************************************************************
071700*    0259  --  ONE CHARACTER OF THE DECIMAL-POINT SCAN - REMEMBERS WHERE THE
071800*    FIRST '.' SITS IN WS-TRIM-OUT.  WS-FIELD-START STAYS ZERO IF
071900*    NO POINT IS FOUND, WHICH 0258 TREATS AS A NON-NUMERIC SALARY.
072000************************************************************************
072100 0259-FIND-POINT.
072200     IF WS-TRIM-OUT (WS-TRIM-SUB:1) = '.'
072300         MOVE WS-TRIM-SUB     TO WS-FIELD-START
072400     END-IF.
072500 0259-EXIT.
072600     EXIT.
072700
072800************************************************************************
072900*    0260  --  A LINE THAT PASSED EVERY EDIT IN 0250 IS APPENDED TO
073000*    EMPLOYEE-TABLE HERE, IN THE ORDER IT WAS READ - NO SORTING IS
073100*    EVER DONE, PER THE ORIGINAL SYSTEM'S BEHAVIOR.
073200************************************************************************
073300 0260-APPEND-EMPLOYEE.
073400*    APPEND ALL FIVE EDITED FIELDS TO THE PARALLEL TABLES IN
073500*    EMPTAB, KEYED BY THE NEW EMPLOYEE-COUNT-WS SUBSCRIPT.
073600     ADD 1 TO EMPLOYEE-COUNT-WS.
073700     MOVE POSITION-WS      TO POSITION-TBL (EMPLOYEE-COUNT-WS).
073800     MOVE EMPLOYEE-ID-WS   TO EMPLOYEE-ID-TBL (EMPLOYEE-COUNT-WS).
073900     MOVE EMPLOYEE-NAME-WS TO EMPLOYEE-NAME-TBL (EMPLOYEE-COUNT-WS).
074000     MOVE SALARY-WS        TO SALARY-TBL (EMPLOYEE-COUNT-WS).
074100     MOVE MGR-REF-WS       TO MGR-REF-TBL (EMPLOYEE-COUNT-WS).
074200 0260-EXIT.
074300     EXIT.
074400
074500************************************************************************
074600*    0270  --  A LINE THAT FAILED ANY EDIT IN 0250 (OR THE FIELD-COUNT CHECK
074700*    IN 0210) IS APPENDED HERE VERBATIM, UNTRIMMED, EXACTLY AS READ
074800*    FROM THE ROSTER FILE - HR WANTS TO SEE WHAT THEY ACTUALLY SENT.
074900************************************************************************
075000 0270-APPEND-INVALID.
075100     ADD 1 TO INVALID-COUNT-WS.
075200     MOVE ROSTER-RECORD TO INVALID-LINE-TBL (INVALID-COUNT-WS).
075300 0270-EXIT.
075400     EXIT.
075500
075600******************************************************************
075700*    0400  --  CLASSIFY PASS.  A SINGLE WALK OF EMPLOYEE-TABLE IN
075800*    INPUT ORDER, REGISTERING MANAGERS AND LINKING EMPLOYEES AS
075900*    EACH ROW IS ENCOUNTERED (NOT TWO SEPARATE PASSES).  THIS
076000*    MATTERS FOR HR-0077 (SEE MGRTAB COPYBOOK HEADER): IF A
076100*    SECOND Manager ROW FOR AN ALREADY-SEEN DEPARTMENT NAME IS
076200*    ENCOUNTERED AFTER SOME OF THAT DEPARTMENT'S EMPLOYEES HAVE
076300*    ALREADY BEEN FOLDED IN, THE RESET WIPES OUT THEIR
076400*    CONTRIBUTION TOO - ENCOUNTER ORDER, NOT MANAGER-VS-EMPLOYEE
076500*    GROUPING, DRIVES THE BUG.  A SPLIT-PASS DESIGN WAS TRIED
076600*    HERE ONCE AND BACKED OUT IN REVIEW (HR-1201) BECAUSE IT
076700*    SILENTLY MASKED THIS BEHAVIOR.
076800******************************************************************
076900 0400-CLASSIFY-ROSTER.
077000     PERFORM 0410-CLASSIFY-ONE-ROW THRU 0410-EXIT
077100         VARYING EMPLOYEE-SUB-WS FROM 1 BY 1
077200         UNTIL EMPLOYEE-SUB-WS IS GREATER THAN EMPLOYEE-COUNT-WS.
077300 0400-EXIT.
077400     EXIT.
077500
077600******************************************************************
077700*    0410  --  ONE ROW OF EMPLOYEE-TABLE, IN INPUT ORDER.  IF
077800*    THE ROW IS A MANAGER, REGISTER IT IN MANAGER-TABLE AND FOLD
077900*    ITS SALARY INTO DEPT-STATS-TABLE, RESETTING ANY PRIOR ENTRY
078000*    FOR THE SAME DEPARTMENT NAME (INTENTIONAL - SEE THE MGRTAB
078100*    COPYBOOK HEADER, HR-0077).  IF THE ROW IS AN EMPLOYEE, LOOK
078200*    UP ITS MGR-REF AGAINST MANAGER-TABLE AS BUILT SO FAR AND,
078300*    IF FOUND, FOLD ITS SALARY INTO THAT MANAGER'S DEPARTMENT
078400*    TOTAL; IF NOT FOUND, APPEND ITS FORMATTED LINE TO
078500*    INVALID-TABLE.
078600******************************************************************
078700 0410-CLASSIFY-ONE-ROW.
078800*    MANAGER BRANCH.  REGISTER THE MANAGER ITSELF IN MANAGER-
078900*    TABLE, KEEPING MGR-EMP-IDX-TBL POINTING BACK AT ITS OWN
079000*    ROW OF EMPLOYEE-TABLE FOR 0720'S OWN-SALARY LOOKUP LATER.
079100     IF IS-MANAGER-TBL (EMPLOYEE-SUB-WS)
079200         ADD 1 TO MANAGER-COUNT-WS
079300         MOVE EMPLOYEE-ID-TBL (EMPLOYEE-SUB-WS)
079400                              TO MGR-ID-TBL (MANAGER-COUNT-WS)
079500         MOVE EMPLOYEE-SUB-WS TO MGR-EMP-IDX-TBL (MANAGER-COUNT-WS)
079600         MOVE MGR-REF-TBL (EMPLOYEE-SUB-WS)
079700                              TO MGR-DEPT-NAME-TBL (MANAGER-COUNT-WS)
079800         MOVE MGR-REF-TBL (EMPLOYEE-SUB-WS)
079900                              TO WS-DEPT-LOOKUP-NAME
080000         PERFORM 0430-FIND-DEPT THRU 0430-EXIT
080100*    A REPEAT DEPARTMENT NAME RESETS THE EXISTING SLOT INSTEAD
080200*    OF ADDING A NEW ONE - THIS IS THE HR-0077 BEHAVIOR THE
080300*    BANNER ABOVE 0400 EXPLAINS AT LENGTH.
080400         IF WS-DEPT-WAS-FOUND
080500             MOVE ZERO TO DEPT-EMP-COUNT-TBL (WS-DEPT-FOUND-IDX)
080600             MOVE ZERO TO DEPT-TOTAL-SAL-TBL (WS-DEPT-FOUND-IDX)
080700         ELSE
080800             ADD 1 TO DEPT-COUNT-WS
080900             MOVE WS-DEPT-LOOKUP-NAME
081000                              TO DEPT-NAME-TBL (DEPT-COUNT-WS)
081100             MOVE ZERO        TO DEPT-EMP-COUNT-TBL (DEPT-COUNT-WS)
081200             MOVE ZERO        TO DEPT-TOTAL-SAL-TBL (DEPT-COUNT-WS)
081300             MOVE DEPT-COUNT-WS TO WS-DEPT-FOUND-IDX
081400         END-IF
081500*    EITHER WAY, THE MANAGER'S OWN SALARY COUNTS TOWARD ITS
081600*    DEPARTMENT'S HEADCOUNT AND TOTAL.
081700         ADD 1 TO DEPT-EMP-COUNT-TBL (WS-DEPT-FOUND-IDX)
081800         ADD SALARY-TBL (EMPLOYEE-SUB-WS)
081900                          TO DEPT-TOTAL-SAL-TBL (WS-DEPT-FOUND-IDX)
082000     ELSE
082100*    EMPLOYEE BRANCH.  BUILD THE NUMERIC MANAGER-ID KEY AND
082200*    SEARCH MANAGER-TABLE AS BUILT SO FAR (ENCOUNTER ORDER
082300*    MATTERS - SEE THE 0400 BANNER).
082400         IF IS-EMPLOYEE-TBL (EMPLOYEE-SUB-WS)
082500             PERFORM 0437-BUILD-MGR-LOOKUP-ID THRU 0437-EXIT
082600             PERFORM 0435-FIND-MANAGER THRU 0435-EXIT
082700             IF WS-MGR-WAS-FOUND
082800                 MOVE MGR-DEPT-NAME-TBL (WS-MGR-FOUND-IDX)
082900                                  TO WS-DEPT-LOOKUP-NAME
083000                 PERFORM 0430-FIND-DEPT THRU 0430-EXIT
083100                 IF WS-DEPT-WAS-FOUND
083200                     ADD 1 TO DEPT-EMP-COUNT-TBL (WS-DEPT-FOUND-IDX)
083300                     ADD SALARY-TBL (EMPLOYEE-SUB-WS) TO
083400                              DEPT-TOTAL-SAL-TBL (WS-DEPT-FOUND-IDX)
083500                 END-IF
083600             ELSE
083700*    NO MANAGER MATCH - AN ORPHAN EMPLOYEE.  FORMAT IT LIKE ANY
083800*    OTHER DETAIL LINE AND FILE IT INTO INVALID-TABLE (HR-0077 -
083900*    THIS IS NOT AN EDIT REJECT, JUST UNLINKABLE).
084000                 PERFORM 0750-FORMAT-DETAIL-LINE THRU 0750-EXIT
084100                 ADD 1 TO INVALID-COUNT-WS
084200                 MOVE W05-PRINT-LINE
084300                           TO INVALID-LINE-TBL (INVALID-COUNT-WS)
084400                 END-IF
084500             END-IF
084600     END-IF.
084700 0410-EXIT.
084800     EXIT.
084900
085000******************************************************************
085100*    0430  --  LINEAR SEARCH OF DEPT-STATS-TABLE BY DEPARTMENT
085200*    NAME (WS-DEPT-LOOKUP-NAME).
085300******************************************************************
085400 0430-FIND-DEPT.
085500*    RESET THE FOUND SWITCH/INDEX BEFORE EACH SEARCH - CALLERS
085600*    NEVER PRESET THEM.
085700     SET WS-DEPT-WAS-FOUND TO FALSE.
085800     MOVE ZERO TO WS-DEPT-FOUND-IDX.
085900     PERFORM 0431-CHECK-ONE-DEPT THRU 0431-EXIT
086000         VARYING DEPT-SUB-WS FROM 1 BY 1
086100         UNTIL DEPT-SUB-WS IS GREATER THAN DEPT-COUNT-WS
086200            OR WS-DEPT-WAS-FOUND.
086300 0430-EXIT.
086400     EXIT.
086500
086600************************************************************************
086700*    0431  --  ONE ENTRY OF THE LINEAR SEARCH THROUGH DEPT-STATS-TABLE STARTED
086800*    BY 0430-FIND-DEPT.  A MATCH ON DEPARTMENT NAME STOPS THE
086900*    SEARCH, WHICH IS HOW A REPEATED DEPARTMENT NAME FROM A SECOND
087000*    MANAGER FINDS THE SAME TABLE SLOT THE FIRST MANAGER FILLED.
087100************************************************************************
087200 0431-CHECK-ONE-DEPT.
087300*    EXACT DEPARTMENT-NAME MATCH ONLY - NO PARTIAL OR CASE-
087400*    INSENSITIVE COMPARE.
087500     IF DEPT-NAME-TBL (DEPT-SUB-WS) = WS-DEPT-LOOKUP-NAME
087600         SET WS-DEPT-WAS-FOUND TO TRUE
087700         MOVE DEPT-SUB-WS TO WS-DEPT-FOUND-IDX
087800     END-IF.
087900 0431-EXIT.
088000     EXIT.
088100
088200******************************************************************
088300*    0437  --  MGR-REF-TBL IS AN ALPHANUMERIC FIELD LEFT-JUSTIFIED
088400*    AND SPACE-PADDED TO 20 BYTES.  A STRAIGHT REFERENCE-MODIFIED
088500*    MOVE OF ITS FIRST 9 BYTES INTO A NUMERIC FIELD WILL PICK UP
088600*    TRAILING SPACES WHENEVER THE MANAGER ID IS SHORTER THAN 9
088700*    DIGITS, SO TRIM IT FIRST AND CONVERT ONLY THE DIGIT
088800*    CHARACTERS - SAME DEFECT CLASS AS HR-0501, CAUGHT IN REVIEW
088900*    BEFORE IT REACHED PRODUCTION.
089000******************************************************************
089100 0437-BUILD-MGR-LOOKUP-ID.
089200*    TRIM FIRST, THEN CONVERT ONLY THE TRIMMED DIGITS - SEE THE
089300*    BANNER ABOVE FOR WHY THE TRIM CANNOT BE SKIPPED.
089400     MOVE SPACES              TO WS-TRIM-IN.
089500     MOVE MGR-REF-TBL (EMPLOYEE-SUB-WS) TO WS-TRIM-IN (1:20).
089600     PERFORM 0255-TRIM-FIELD THRU 0255-EXIT.
089700     IF WS-TRIM-LEN IS GREATER THAN ZERO
089800                    AND WS-TRIM-OUT (1:WS-TRIM-LEN) IS NUMERIC
089900         MOVE WS-TRIM-OUT (1:WS-TRIM-LEN) TO WS-MGR-LOOKUP-ID
090000     ELSE
090100         MOVE ZERO             TO WS-MGR-LOOKUP-ID
090200     END-IF.
090300 0437-EXIT.
090400     EXIT.
090500
090600******************************************************************
090700*    0435  --  LINEAR SEARCH OF MANAGER-TABLE BY MANAGER ID
090800*    (WS-MGR-LOOKUP-ID).
090900******************************************************************
091000 0435-FIND-MANAGER.
091100*    SAME PATTERN AS 0430-FIND-DEPT, AGAINST MANAGER-TABLE
091200*    INSTEAD OF DEPT-STATS-TABLE.
091300     SET WS-MGR-WAS-FOUND TO FALSE.
091400     MOVE ZERO TO WS-MGR-FOUND-IDX.
091500     PERFORM 0436-CHECK-ONE-MANAGER THRU 0436-EXIT
091600         VARYING MANAGER-SUB-WS FROM 1 BY 1
091700         UNTIL MANAGER-SUB-WS IS GREATER THAN MANAGER-COUNT-WS
091800            OR WS-MGR-WAS-FOUND.
091900 0435-EXIT.
092000     EXIT.
092100
092200************************************************************************
092300*    0436  --  ONE ENTRY OF THE LINEAR SEARCH THROUGH MANAGER-TABLE STARTED BY
092400*    0435-FIND-MANAGER, MATCHING ON THE NUMERIC MANAGER-ID KEY BUILT
092500*    BY 0437, NOT ON DEPARTMENT NAME.
092600************************************************************************
092700 0436-CHECK-ONE-MANAGER.
092800*    EXACT NUMERIC MANAGER-ID MATCH ONLY.
092900     IF MGR-ID-TBL (MANAGER-SUB-WS) = WS-MGR-LOOKUP-ID
093000         SET WS-MGR-WAS-FOUND TO TRUE
093100         MOVE MANAGER-SUB-WS TO WS-MGR-FOUND-IDX
093200     END-IF.
093300 0436-EXIT.
093400     EXIT.
093500
093600******************************************************************
093700*    0700  --  WRITE THE REPORT.  FOR EACH MANAGER, IN THE
093800*    ORDER REGISTERED, PRINT THE MANAGER HEADER, EACH OF ITS
093900*    SUBORDINATES, AND THE DEPARTMENT SUMMARY TRAILER.  FINISH
094000*    WITH THE INVALID-DATA SECTION IF INVALID-COUNT-WS IS
094100*    NON-ZERO.
094200******************************************************************
094300 0700-WRITE-REPORT.
094400*    ONE GROUP PER MANAGER, IN MANAGER-TABLE ORDER (WHICH IS
094500*    ENCOUNTER ORDER FROM THE CLASSIFY PASS - HR-0077).
094600     PERFORM 0710-OPEN-REPORT THRU 0710-EXIT.
094700     PERFORM 0720-WRITE-ONE-MANAGER THRU 0720-EXIT
094800         VARYING MANAGER-SUB-WS FROM 1 BY 1
094900         UNTIL MANAGER-SUB-WS IS GREATER THAN MANAGER-COUNT-WS.
095000*    TRAILING INVALID-DATA BLOCK, PRINTED ONLY WHEN THERE IS
095100*    SOMETHING TO SHOW - THE LITERAL HEADER LINE GOES OUT FIRST,
095200*    IMMEDIATELY AFTER THE LAST MANAGER GROUP WITH NOTHING IN
095300*    BETWEEN (SPEC HR-0334 STEP 5), THEN EACH INVALID ENTRY.
095400*    24/03/11  RVP  REMOVED A STRAY PERFORM OF 0760-WRITE-ONE-LINE
095500*                   THAT USED TO FIRE HERE BEFORE THE HEADING WAS
095600*                   MOVED IN - IT WAS RE-EMITTING WHATEVER LINE
095700*                   WAS STILL SITTING IN W05-PRINT-LINE FROM THE
095800*                   LAST MANAGER'S DEPARTMENT-STATS-LINE, SO THE
095900*                   REPORT SHOWED THAT STATS LINE TWICE - HR-1204
096000     IF INVALID-COUNT-WS IS GREATER THAN ZERO
096100         MOVE W05-HEADING-LINE TO W05-PRINT-LINE
096200         PERFORM 0761-PUT-LINE THRU 0761-EXIT
096300         PERFORM 0770-WRITE-ONE-INVALID THRU 0770-EXIT
096400             VARYING INVALID-SUB-WS FROM 1 BY 1
096500             UNTIL INVALID-SUB-WS IS GREATER THAN INVALID-COUNT-WS
096600     END-IF.
096700     PERFORM 0790-CLOSE-REPORT THRU 0790-EXIT.
096800 0700-EXIT.
096900     EXIT.
097000
097100************************************************************************
097200*    0710  --  OPENS REPORT-FILE ONLY WHEN --OUTPUT=FILE WAS GIVEN AT START-UP
097300*    - IN CONSOLE MODE THE REPORT NEVER TOUCHES A DATA SET AT ALL,
097400*    SO THERE IS NOTHING TO OPEN OR CLOSE.
097500************************************************************************
097600 0710-OPEN-REPORT.
097700*    NOTHING TO DO IN CONSOLE MODE - THE IF BELOW IS THE ENTIRE
097800*    BODY OF THIS PARAGRAPH WHEN --OUTPUT=FILE WAS NOT GIVEN.
097900     IF WS-OUTPUT-IS-FILE
098000         OPEN OUTPUT REPORT-FILE
098100         IF NOT REPORT-OK
098200             DISPLAY 'EMPRPT01 - UNABLE TO OPEN REPORT FILE, '
098300                     'STATUS = ' WS-REPORT-STATUS
098400             GO TO 0999-ERROR-RTN
098500         END-IF
098600         SET WS-REPORT-IS-OPEN TO TRUE
098700     END-IF.
098800 0710-EXIT.
098900     EXIT.
099000
099100******************************************************************
099200*    0720  --  ONE MANAGER'S BLOCK: DEPARTMENT NAME HEADER,
099300*    MANAGER DETAIL LINE, SUBORDINATE DETAIL LINES (INPUT
099400*    ORDER), AND DEPARTMENT SUMMARY TRAILER.
099500******************************************************************
099600 0720-WRITE-ONE-MANAGER.
099700*    STEP 1 - GROUP HEADER: THE DEPARTMENT NAME LINE.
099800     PERFORM 0715-FORMAT-DEPT-HEADER THRU 0715-EXIT.
099900     PERFORM 0760-WRITE-ONE-LINE THRU 0760-EXIT.
100000*    STEP 2 - GROUP DETAIL: THE MANAGER'S OWN FORMATTED LINE.
100100*    MGR-EMP-IDX-TBL WAS RECORDED BACK IN 0410 SO WE CAN COME
100200*    BACK HERE AND RE-FORMAT THE MANAGER'S OWN ROSTER ROW.
100300     MOVE MGR-EMP-IDX-TBL (MANAGER-SUB-WS) TO EMPLOYEE-SUB-WS.
100400     PERFORM 0750-FORMAT-DETAIL-LINE THRU 0750-EXIT.
100500     PERFORM 0760-WRITE-ONE-LINE THRU 0760-EXIT.
100600*    STEP 3 - GROUP DETAIL: EVERY SUBORDINATE, IN INPUT ORDER.
100700     PERFORM 0730-WRITE-SUBORDINATES THRU 0730-EXIT.
100800*    STEP 4 - GROUP TRAILER: RE-LOOK-UP THE DEPARTMENT STATS
100900*    ENTRY BY NAME (NOT BY INDEX - THE ENTRY MAY HAVE BEEN
101000*    RESET BY A LATER SAME-NAMED MANAGER SINCE THIS MANAGER
101100*    WAS FIRST CLASSIFIED, PER THE HR-0077 COLLISION BEHAVIOR).
101200     MOVE MGR-DEPT-NAME-TBL (MANAGER-SUB-WS)
101300                          TO WS-DEPT-LOOKUP-NAME.
101400     PERFORM 0430-FIND-DEPT THRU 0430-EXIT.
101500     PERFORM 0742-FORMAT-DEPT-STATS-LINE THRU 0742-EXIT.
101600     PERFORM 0760-WRITE-ONE-LINE THRU 0760-EXIT.
101700 0720-EXIT.
101800     EXIT.
101900
102000******************************************************************
102100*    0715  --  GROUP HEADER LINE: THE DEPARTMENT NAME, WHICH IS
102200*    THE MANAGER'S OWN MGR-REF FIELD (MAY BE BLANK).
102300******************************************************************
102400 0715-FORMAT-DEPT-HEADER.
102500*    TRIM THE DEPARTMENT NAME AND, IF ANYTHING IS LEFT AFTER
102600*    TRIMMING, MOVE IT ALONE INTO THE PRINT LINE - A BLANK
102700*    DEPARTMENT NAME PRINTS AS A BLANK HEADER LINE, NOT AS A
102800*    LITERAL "SPACES" OR SUPPRESSED ENTIRELY.
102900     MOVE SPACES              TO W05-PRINT-LINE.
103000     MOVE SPACES              TO WS-TRIM-IN.
103100     MOVE MGR-DEPT-NAME-TBL (MANAGER-SUB-WS) TO WS-TRIM-IN (1:20).
103200     PERFORM 0255-TRIM-FIELD THRU 0255-EXIT.
103300     PERFORM 0752-MEASURE-TRIM-LEN THRU 0752-EXIT.
103400     MOVE WS-LAST-TRIM-LEN    TO WS-DEPT-LEN.
103500     IF WS-DEPT-LEN IS GREATER THAN ZERO
103600         MOVE WS-TRIM-OUT (1:WS-DEPT-LEN) TO
103700                                 W05-PRINT-LINE (1:WS-DEPT-LEN)
103800     END-IF.
103900 0715-EXIT.
104000     EXIT.
104100
104200******************************************************************
104300*    0730  --  WALK EMPLOYEE-TABLE IN INPUT ORDER, PRINTING
104400*    EVERY EMPLOYEE ROW WHOSE MGR-REF MATCHES THIS MANAGER'S ID.
104500******************************************************************
104600 0730-WRITE-SUBORDINATES.
104700     PERFORM 0731-CHECK-ONE-SUBORDINATE THRU 0731-EXIT
104800         VARYING EMPLOYEE-SUB-WS FROM 1 BY 1
104900         UNTIL EMPLOYEE-SUB-WS IS GREATER THAN EMPLOYEE-COUNT-WS.
105000 0730-EXIT.
105100     EXIT.
105200
105300************************************************************************
105400*    0731  --  PRINTS ONE EMPLOYEE-TABLE ROW'S FORMATTED LINE WHEN IT IS AN
105500*    EMPLOYEE LINKED TO THE MANAGER CURRENTLY BEING WRITTEN - ROWS
105600*    BELONGING TO OTHER MANAGERS, OR ORPHANED EMPLOYEE ROWS ALREADY
105700*    DIVERTED TO INVALID-TABLE BY 0410, ARE SKIPPED HERE.
105800************************************************************************
105900 0731-CHECK-ONE-SUBORDINATE.
106000*    SKIP MANAGER ROWS AND ANY EMPLOYEE ROW NOT LINKED TO THIS
106100*    PARTICULAR MANAGER-ID - EACH SUBORDINATE PRINTS EXACTLY
106200*    ONCE, UNDER ITS OWN MANAGER'S GROUP ONLY.
106300     IF IS-EMPLOYEE-TBL (EMPLOYEE-SUB-WS)
106400         PERFORM 0437-BUILD-MGR-LOOKUP-ID THRU 0437-EXIT
106500         IF MGR-ID-TBL (MANAGER-SUB-WS) = WS-MGR-LOOKUP-ID
106600             PERFORM 0750-FORMAT-DETAIL-LINE THRU 0750-EXIT
106700             PERFORM 0760-WRITE-ONE-LINE THRU 0760-EXIT
106800         END-IF
106900     END-IF.
107000 0731-EXIT.
107100     EXIT.
107200
107300******************************************************************
107400*    0750  --  BUILD ONE FORMATTED-OUTPUT-LINE FROM EMPLOYEE-
107500*    TABLE ROW EMPLOYEE-SUB-WS INTO W05-PRINT-LINE:
107600*        POSITION, EMPLOYEE-ID, EMPLOYEE-NAME, DISPLAY-SALARY
107700*    USES DELIMITED BY SIZE THROUGHOUT SO NO EMBEDDED SPACE IN
107800*    A NAME IS EVER TREATED AS A DELIMITER.
107900******************************************************************
108000 0750-FORMAT-DETAIL-LINE.
108100*    RIGHT-TRIM POSITION.
108200     MOVE SPACES              TO W05-PRINT-LINE.
108300
108400     MOVE SPACES              TO WS-TRIM-IN.
108500     MOVE POSITION-TBL (EMPLOYEE-SUB-WS) TO WS-TRIM-IN (1:8).
108600     PERFORM 0255-TRIM-FIELD THRU 0255-EXIT.
108700     PERFORM 0752-MEASURE-TRIM-LEN THRU 0752-EXIT.
108800     MOVE WS-LAST-TRIM-LEN    TO WS-POS-LEN.
108900     MOVE WS-TRIM-OUT (1:WS-POS-LEN) TO WS-POS-TRIMMED.
109000
109100*    RIGHT-TRIM EMPLOYEE-NAME (MAY BE ALL SPACES - THAT IS
109200*    LEGAL, SEE 0250).
109300     MOVE SPACES              TO WS-TRIM-IN.
109400     MOVE EMPLOYEE-NAME-TBL (EMPLOYEE-SUB-WS) TO WS-TRIM-IN (1:30).
109500     PERFORM 0255-TRIM-FIELD THRU 0255-EXIT.
109600     PERFORM 0752-MEASURE-TRIM-LEN THRU 0752-EXIT.
109700     MOVE WS-LAST-TRIM-LEN    TO WS-NAME-LEN.
109800     MOVE WS-TRIM-OUT (1:WS-NAME-LEN) TO WS-NAME-TRIMMED.
109900
110000*    EDIT EMPLOYEE-ID FOR DISPLAY - ZERO-SUPPRESSED, THEN
110100*    RIGHT-TRIMMED BY 0806 TO ITS SIGNIFICANT DIGITS.
110200     MOVE EMPLOYEE-ID-TBL (EMPLOYEE-SUB-WS) TO WS-INT-EDIT.
110300     PERFORM 0806-FORMAT-INTEGER-TEXT THRU 0806-EXIT.
110400
110500*    CEILING-ROUND THE SALARY (NEVER ROUND-HALF-UP, NEVER
110600*    TRUNCATE) BEFORE FORMATTING IT FOR DISPLAY.
110700     MOVE SALARY-TBL (EMPLOYEE-SUB-WS) TO WS-CEIL-RESULT.
110800     PERFORM 0800-CEILING-2DEC THRU 0800-EXIT.
110900     PERFORM 0805-FORMAT-SALARY-TEXT THRU 0805-EXIT.
111000
111100*    ASSEMBLE THE DETAIL LINE - "POSITION, EMPLOYEE-ID,
111200*    EMPLOYEE-NAME, DISPLAY-SALARY" PER THE REPORT LAYOUT -
111300*    DELIMITED BY SIZE THROUGHOUT SO AN EMBEDDED SPACE IN A
111400*    NAME NEVER GETS TREATED AS A DELIMITER.
111500     STRING WS-POS-TRIMMED (1:WS-POS-LEN)      DELIMITED BY SIZE
111600            ', '                                DELIMITED BY SIZE
111700            WS-ID-TRIMMED (1:WS-ID-LEN)         DELIMITED BY SIZE
111800            ', '                                DELIMITED BY SIZE
111900            WS-NAME-TRIMMED (1:WS-NAME-LEN)     DELIMITED BY SIZE
112000            ', '                                DELIMITED BY SIZE
112100            WS-SAL-TRIMMED (1:WS-SAL-LEN)       DELIMITED BY SIZE
112200            INTO W05-PRINT-LINE
112300     END-STRING.
112400 0750-EXIT.
112500     EXIT.
112600
112700******************************************************************
112800*    0752  --  MEASURE THE LENGTH OF WHATEVER FIELD WAS JUST
112900*    LEFT-JUSTIFIED INTO WS-TRIM-OUT BY 0255-TRIM-FIELD.  THE
113000*    CALLER MUST SAVE THE RESULT BEFORE THE NEXT FIELD IS
113100*    TRIMMED, SINCE WS-TRIM-OUT IS SHARED SCRATCH SPACE.
113200******************************************************************
113300 0752-MEASURE-TRIM-LEN.
113400*    SCAN BACKWARD ONLY - WS-TRIM-OUT IS ALREADY LEFT-JUSTIFIED
113500*    BY 0255, SO THE FIRST NON-SPACE FOUND SCANNING FROM THE
113600*    RIGHT IS THE LAST SIGNIFICANT CHARACTER.
113700     MOVE ZERO TO WS-LAST-TRIM-LEN.
113800     MOVE 'N'  TO WS-TRIM-DONE-SW.
113900     PERFORM 0753-CHECK-TRIM-CHAR THRU 0753-EXIT
114000         VARYING WS-TRIM-SUB FROM 40 BY -1
114100         UNTIL WS-TRIM-SUB IS LESS THAN 1
114200            OR WS-TRIM-DONE.
114300 0752-EXIT.
114400     EXIT.
114500
114600************************************************************************
114700*    0753  --  ONE CHARACTER TEST FOR 0752 - REMEMBERS THE HIGHEST POSITION
114800*    SEEN SO FAR THAT IS NOT A SPACE.
114900************************************************************************
115000 0753-CHECK-TRIM-CHAR.
115100*    SAME ONE-CHARACTER-AT-A-TIME PATTERN AS 0256, SCANNING
115200*    BACKWARD INSTEAD OF FORWARD.
115300     IF WS-TRIM-OUT (WS-TRIM-SUB:1) NOT = SPACE
115400         MOVE WS-TRIM-SUB     TO WS-LAST-TRIM-LEN
115500         SET WS-TRIM-DONE     TO TRUE
115600     END-IF.
115700 0753-EXIT.
115800     EXIT.
115900
116000******************************************************************
116100*    0742  --  BUILD THE DEPARTMENT-STATS-LINE (GROUP TRAILER):
116200*        EMPLOYEE-COUNT, AVERAGE-SALARY
116300*    AVERAGE-SALARY IS CEILING ROUNDED TO 2 DECIMALS, SAME RULE
116400*    AS DISPLAY-SALARY; ZERO IF THE DEPARTMENT HAS NO EMPLOYEES
116500*    FOLDED IN (COUNT = ZERO).  24/03/11 RVP - THE DIVISION IS NOW
116600*    DONE BY 0743-CEILING-AVERAGE, NOT INLINE HERE - HR-1204.
116700******************************************************************
116800 0742-FORMAT-DEPT-STATS-LINE.
116900*    EMPLOYEE-COUNT ZERO MEANS A MANAGER WAS REGISTERED (SO THE
117000*    DEPT-STATS ENTRY EXISTS) BUT NO EMPLOYEE EVER LINKED TO IT
117100*    - PRINT ZEROS RATHER THAN DIVIDE BY ZERO.
117200     MOVE SPACES              TO W05-PRINT-LINE.
117300     MOVE ZERO                TO WS-INT-EDIT.
117400     IF WS-DEPT-WAS-FOUND AND DEPT-EMP-COUNT-TBL (WS-DEPT-FOUND-IDX)
117500                                    IS GREATER THAN ZERO
117600         MOVE DEPT-EMP-COUNT-TBL (WS-DEPT-FOUND-IDX)
117700                              TO WS-INT-EDIT
117800         PERFORM 0743-CEILING-AVERAGE THRU 0743-EXIT
117900     ELSE
118000         MOVE ZERO            TO WS-CEIL-RESULT
118100     END-IF.
118200*    FORMAT BOTH TEXT FIELDS, THEN ASSEMBLE THE TRAILER LINE -
118300*    "EMPLOYEE-COUNT, AVERAGE-SALARY" PER THE REPORT LAYOUT.
118400     PERFORM 0806-FORMAT-INTEGER-TEXT THRU 0806-EXIT.
118500     PERFORM 0805-FORMAT-SALARY-TEXT THRU 0805-EXIT.
118600     STRING WS-ID-TRIMMED (1:WS-ID-LEN)         DELIMITED BY SIZE
118700            ', '                                 DELIMITED BY SIZE
118800            WS-SAL-TRIMMED (1:WS-SAL-LEN)        DELIMITED BY SIZE
118900            INTO W05-PRINT-LINE
119000     END-STRING.
119100 0742-EXIT.
119200     EXIT.
119300
119400******************************************************************
119500*    0743  --  CEILING-ROUND A DEPARTMENT'S AVERAGE-SALARY TO 2
119600*    DECIMALS WITHOUT EVER LOSING A GENUINE FRACTIONAL REMAINDER
119700*    TO TRUNCATION (HR-1204, REOPENS HR-0410 A SECOND TIME).  THE
119800*    OLD CODE COMPUTED THE QUOTIENT DIRECTLY INTO WS-CEIL-RESULT
119900*    (ONLY 4 DECIMAL PLACES) AND THEN LOOKED AT DIGITS 3/4 TO
120000*    DECIDE WHETHER TO BUMP THE CENTS - BUT THE COMPUTE ITSELF
120100*    ALREADY THREW AWAY ANY REMAINDER PAST THE 4TH DECIMAL, SO A
120200*    DEPARTMENT WHOSE TRUE QUOTIENT HAD ZEROS IN THOSE TWO SPOTS
120300*    AND A NONZERO DIGIT FURTHER OUT NEVER GOT ITS CEILING BUMP
120400*    (HR-1204 - 199 EMPLOYEES AT $0.01 PLUS ONE MANAGER AT $0.02,
120500*    TOTAL $2.01 OVER A COUNT OF 200, TRUE AVERAGE .01005, WAS
120600*    COMING OUT AS .01 INSTEAD OF THE CORRECT .02).  THIS VERSION
120700*    NEVER FORMS THAT LOSSY QUOTIENT AT ALL - IT TRUNCATES TO 2
120800*    DECIMALS FIRST (NO INFORMATION LOST, JUST THE DEFINITION OF
120900*    TRUNCATION), MULTIPLIES BACK OUT BY THE ORIGINAL COUNT, AND
121000*    COMPARES THAT PRODUCT AGAINST THE ORIGINAL TOTAL - IF THEY
121100*    DO NOT MATCH TO THE PENNY, SOME REMAINDER EXISTED NO MATTER
121200*    HOW FAR OUT IT SITS, SO THE CENTS ARE BUMPED.
121300******************************************************************
121400 0743-CEILING-AVERAGE.
121500*    TRUNCATE THE QUOTIENT TO 2 DECIMALS - WS-CEIL-TRUNC2-WS IS
121600*    UNSIGNED PIC 9(07)V99, SO THE COMPUTE STOPS RIGHT THERE.
121700     COMPUTE WS-CEIL-TRUNC2-WS =
121800         DEPT-TOTAL-SAL-TBL (WS-DEPT-FOUND-IDX) /
121900         DEPT-EMP-COUNT-TBL (WS-DEPT-FOUND-IDX).
122000*    MULTIPLY THE TRUNCATED AVERAGE BACK OUT BY THE HEADCOUNT AND
122100*    COMPARE IT TO THE ORIGINAL TOTAL - BOTH SIDES ARE EXACT TO
122200*    THE PENNY, SO THIS COMPARISON NEVER LOSES A REMAINDER THE
122300*    WAY THE OLD 4-DECIMAL COMPUTE DID.
122400     COMPUTE WS-CEIL-AVG-PRODUCT-WS =
122500         WS-CEIL-TRUNC2-WS *
122600         DEPT-EMP-COUNT-TBL (WS-DEPT-FOUND-IDX).
122700     COMPUTE WS-CEIL-AVG-REMAINDER-WS =
122800         DEPT-TOTAL-SAL-TBL (WS-DEPT-FOUND-IDX) -
122900         WS-CEIL-AVG-PRODUCT-WS.
123000     IF WS-CEIL-AVG-REMAINDER-WS NOT = ZERO
123100         ADD 0.01 TO WS-CEIL-TRUNC2-WS
123200     END-IF.
123300     MOVE WS-CEIL-TRUNC2-WS   TO WS-CEIL-RESULT.
123400 0743-EXIT.
123500     EXIT.
123600
123700******************************************************************
123800*    0800  --  ROUND WS-CEIL-RESULT UP TO 2 DECIMAL PLACES
123900*    (CEILING, NOT NEAREST) WITHOUT USE OF ANY FUNCTION VERB
124000*    (HR-0410 REOPENED - THE 2011 FIX ONLY LOOKED RIGHT BECAUSE
124100*    DISPLAY-SALARY NEVER CARRIES MORE THAN 2 DECIMAL PLACES TO
124200*    BEGIN WITH, SO TRUNCATING WS-CEIL-RESULT TO 2 DECIMALS AND
124300*    INSPECTING ITS OWN 3RD/4TH DIGITS FOR THE BUMP DECISION IS
124400*    SAFE HERE).  THIS PARAGRAPH IS CALLED ONLY FOR A SINGLE
124500*    EMPLOYEE'S DISPLAY-SALARY, WHICH IS MOVED IN WHOLE - NO
124600*    DIVISION EVER HAPPENS ON THE WAY IN, SO NOTHING IS AT RISK
124700*    OF BEING TRUNCATED AWAY BEFORE THIS PARAGRAPH SEES IT.
124800*    24/03/11 RVP - AVERAGE-SALARY NO LONGER COMES THROUGH HERE;
124900*    ITS OWN DIVISION REMAINDER CANNOT BE TRUSTED TO SURVIVE A
125000*    FIXED NUMBER OF DECIMAL PLACES, SO IT IS NOW CEILING-ROUNDED
125100*    BY 0743-CEILING-AVERAGE INSTEAD, USING EXACT PENNY
125200*    ARITHMETIC ON THE ORIGINAL TOTAL AND COUNT (HR-1204).
125300******************************************************************
125400 0800-CEILING-2DEC.
125500*    SEE THE LONG BANNER ABOVE (HR-0410 REOPENED) FOR WHY THIS
125600*    IS NOT A SIMPLE ROUNDED COMPUTE.
125700     MOVE WS-CEIL-RESULT      TO WS-CEIL-TRUNC2-WS.
125800     IF WS-CEIL-DIGITS (10:1) NOT = '0'
125900                    OR WS-CEIL-DIGITS (11:1) NOT = '0'
126000         COMPUTE WS-CEIL-TRUNC2-WS = WS-CEIL-TRUNC2-WS + 0.01
126100     END-IF.
126200     MOVE WS-CEIL-TRUNC2-WS   TO WS-CEIL-RESULT.
126300 0800-EXIT.
126400     EXIT.
126500
126600******************************************************************
126700*    0805  --  RENDER WS-CEIL-RESULT (ALREADY CEILING-ROUNDED BY
126800*    0800) INTO WS-SAL-TRIMMED/WS-SAL-LEN AS A TRIMMED DECIMAL
126900*    STRING WITH A TRAILING ZERO IN THE HUNDREDTHS PLACE DROPPED
127000*    (E.G. 5000.00 PRINTS AS 5000.0, 5000.10 AS 5000.1, BUT
127100*    5000.13 PRINTS IN FULL) - MATCHES THE OLD PC REPORTING TOOL
127200*    THIS JOB REPLACED, WHICH THE PAYROLL AUDITORS STILL EXPECT.
127300******************************************************************
127400 0805-FORMAT-SALARY-TEXT.
127500*    RENDER THE WHOLE-DOLLAR PART FIRST (ZERO-SUPPRESSED, THEN
127600*    RIGHT-TRIMMED), THEN DECIDE WHETHER TO APPEND ONE OR TWO
127700*    CENTS DIGITS - SEE THE BANNER ABOVE FOR THE TRAILING-ZERO
127800*    DROP RULE.
127900     MOVE WS-CEIL-RESULT      TO WS-CEIL-INT-DISPLAY.
128000     MOVE SPACES              TO WS-TRIM-IN.
128100     MOVE WS-CEIL-INT-DISPLAY TO WS-TRIM-IN (1:7).
128200     PERFORM 0255-TRIM-FIELD THRU 0255-EXIT.
128300     PERFORM 0752-MEASURE-TRIM-LEN THRU 0752-EXIT.
128400     MOVE WS-CEIL-DIGITS (8:1) TO WS-DEC-DIGIT-1.
128500     MOVE WS-CEIL-DIGITS (9:1) TO WS-DEC-DIGIT-2.
128600     MOVE SPACES              TO WS-SAL-TRIMMED.
128700     IF WS-DEC-DIGIT-2 = '0'
128800         COMPUTE WS-SAL-LEN = WS-LAST-TRIM-LEN + 2
128900         STRING WS-TRIM-OUT (1:WS-LAST-TRIM-LEN) DELIMITED BY SIZE
129000                '.'                              DELIMITED BY SIZE
129100                WS-DEC-DIGIT-1                    DELIMITED BY SIZE
129200                INTO WS-SAL-TRIMMED
129300         END-STRING
129400     ELSE
129500         COMPUTE WS-SAL-LEN = WS-LAST-TRIM-LEN + 3
129600         STRING WS-TRIM-OUT (1:WS-LAST-TRIM-LEN) DELIMITED BY SIZE
129700                '.'                              DELIMITED BY SIZE
129800                WS-DEC-DIGIT-1                    DELIMITED BY SIZE
129900                WS-DEC-DIGIT-2                    DELIMITED BY SIZE
130000                INTO WS-SAL-TRIMMED
130100         END-STRING
130200     END-IF.
130300 0805-EXIT.
130400     EXIT.
130500
130600******************************************************************
130700*    0806  --  RENDER WS-INT-EDIT (A ZERO-SUPPRESSED NUMERIC
130800*    EDITED FIELD ALREADY LOADED BY THE CALLER) INTO
130900*    WS-ID-TRIMMED/WS-ID-LEN, LEADING ZEROS STRIPPED, FOR USE
131000*    WHEREVER A PLAIN WHOLE NUMBER (EMPLOYEE-ID, EMPLOYEE-COUNT)
131100*    APPEARS IN A REPORT LINE.
131200******************************************************************
131300 0806-FORMAT-INTEGER-TEXT.
131400*    RE-USE THE SAME TRIM MACHINERY AS THE TEXT FIELDS, JUST ON
131500*    A NUMERIC-EDITED SOURCE FIELD.
131600     MOVE SPACES              TO WS-TRIM-IN.
131700     MOVE WS-INT-EDIT         TO WS-TRIM-IN (1:9).
131800     PERFORM 0255-TRIM-FIELD THRU 0255-EXIT.
131900     PERFORM 0752-MEASURE-TRIM-LEN THRU 0752-EXIT.
132000     MOVE WS-LAST-TRIM-LEN    TO WS-ID-LEN.
132100     MOVE WS-TRIM-OUT (1:WS-ID-LEN) TO WS-ID-TRIMMED.
132200 0806-EXIT.
132300     EXIT.
132400
132500************************************************************************
132600*    0760  --  COMMA-SPACE IS THE STANDARD FIELD SEPARATOR ACROSS EVERY REPORT
132700*    LINE THIS PROGRAM WRITES; THIS PARAGRAPH JUST HANDS THE
132800*    ALREADY-BUILT W05-PRINT-LINE OFF TO 0761 FOR FILE-OR-CONSOLE
132900*    FAN-OUT.
133000************************************************************************
133100 0760-WRITE-ONE-LINE.
133200     PERFORM 0761-PUT-LINE THRU 0761-EXIT.
133300 0760-EXIT.
133400     EXIT.
133500
133600************************************************************************
133700*    0761  --  SINGLE FAN-OUT POINT FOR EVERY REPORT LINE - WRITES TO
133800*    REPORT-FILE WHEN --OUTPUT=FILE WAS SELECTED, OTHERWISE DISPLAYS
133900*    TO SYSOUT.  KEEPING THIS IN ONE PLACE MEANS THE FILE/CONSOLE
134000*    SWITCH ONLY HAS TO BE TESTED HERE, NOWHERE ELSE IN 0700-SERIES.
134100************************************************************************
134200 0761-PUT-LINE.
134300*    SEE THE BANNER ABOVE - THIS TEST IS THE ONLY PLACE IN THE
134400*    WHOLE PROGRAM THAT KNOWS ABOUT FILE VS. CONSOLE OUTPUT.
134500     IF WS-OUTPUT-IS-FILE
134600         WRITE REPORT-RECORD FROM W05-PRINT-LINE
134700     ELSE
134800         DISPLAY W05-PRINT-LINE
134900     END-IF.
135000 0761-EXIT.
135100     EXIT.
135200
135300************************************************************************
135400*    0770  --  WRITES ONE ENTRY OF INVALID-TABLE - RAW REJECTED LINES AND
135500*    FORMATTED ORPHAN-EMPLOYEE LINES ARE INTERLEAVED IN THE TABLE IN
135600*    APPEND ORDER, SO THEY PRINT HERE IN THAT SAME MIXED ORDER.
135700************************************************************************
135800 0770-WRITE-ONE-INVALID.
135900     MOVE INVALID-LINE-TBL (INVALID-SUB-WS) TO W05-PRINT-LINE.
136000     PERFORM 0761-PUT-LINE THRU 0761-EXIT.
136100 0770-EXIT.
136200     EXIT.
136300
136400************************************************************************
136500*    0790  --  CLOSES REPORT-FILE ONLY IF IT WAS ACTUALLY OPENED - IN CONSOLE
136600*    MODE WS-REPORT-IS-OPEN NEVER GOES TO TRUE SO THIS IS A NO-OP.
136700************************************************************************
136800 0790-CLOSE-REPORT.
136900     IF WS-REPORT-IS-OPEN
137000         CLOSE REPORT-FILE
137100     END-IF.
137200 0790-EXIT.
137300     EXIT.
137400
137500************************************************************************
137600*    0900  --  END-OF-JOB HOUSEKEEPING - CLOSE THE ROSTER FILE.  REPORT-FILE
137700*    IS CLOSED SEPARATELY BY 0790, DRIVEN FROM 0700-WRITE-REPORT.
137800************************************************************************
137900 0900-TERMINATE.
138000     CLOSE ROSTER-FILE.
138100 0900-EXIT.
138200     EXIT.
138300
138400******************************************************************
138500*    0999  --  COMMON ABORT POINT - ANY FILE-OPEN FAILURE OR
138600*    MISSING --PATH= ON A --OUTPUT=FILE RUN COMES HERE VIA GO TO,
138700*    NEVER PERFORM, SINCE THERE IS NO CALLER TO RETURN TO - THE
138800*    JOB ENDS HERE WITH A CONDITION CODE THE JCL CAN TEST.
138900******************************************************************
139000 0999-ERROR-RTN.
139100     MOVE 16 TO RETURN-CODE.
139200     GOBACK.
139300 0999-EXIT.
139400     EXIT.
139500
