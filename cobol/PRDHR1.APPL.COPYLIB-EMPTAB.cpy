000100******************************************************************
000200*    EMPTAB  --  IN-MEMORY EMPLOYEE ROSTER TABLE
000300*    COPYBOOK FOR PRDHR1.APPL.COBOL-EMPRPT01
000400*----------------------------------------------------------------
000500*    HOLDS EVERY VALIDATED ROSTER LINE (MANAGER OR EMPLOYEE) IN
000600*    THE ORDER THE LINES WERE READ.  EMPLOYEE-COUNT-WS TRACKS
000700*    HOW MANY ENTRIES ARE ACTUALLY IN USE.  NO SORTING IS DONE
000800*    ON THIS TABLE -- INPUT ORDER IS THE REPORT ORDER FOR
000900*    SUBORDINATE DETAIL LINES.
001000*----------------------------------------------------------------
001100*    WRITTEN. . . . . R JARRETT       03/15/1988
001200*    94/04/27  RJ   RAISED TABLE LIMIT 600 TO 1500 PER HR-1140
001300*    98/11/09  TKO  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT
001400******************************************************************
001500 77  EMPLOYEE-COUNT-WS           PIC 9(04) COMP VALUE ZERO.
001600 77  EMPLOYEE-SUB-WS             PIC 9(04) COMP VALUE ZERO.
001700
001800 01  EMPLOYEE-TABLE.
001900     05  EMPLOYEE-ENTRY OCCURS 1 TO 1500 TIMES
002000                        DEPENDING ON EMPLOYEE-COUNT-WS.
002100         10  POSITION-TBL         PIC X(08).
002200             88  IS-MANAGER-TBL             VALUE 'Manager'.
002300             88  IS-EMPLOYEE-TBL            VALUE 'Employee'.
002400         10  EMPLOYEE-ID-TBL      PIC 9(09).
002500         10  EMPLOYEE-ID-ALPHA-TBL REDEFINES EMPLOYEE-ID-TBL
002600                                  PIC X(09).
002700         10  EMPLOYEE-NAME-TBL    PIC X(30).
002800         10  SALARY-TBL           PIC 9(07)V99.
002900         10  MGR-REF-TBL          PIC X(20).
003000         10  FILLER               PIC X(08).
