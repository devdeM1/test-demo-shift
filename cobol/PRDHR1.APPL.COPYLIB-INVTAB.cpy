000100******************************************************************
000200*    INVTAB  --  REJECTED / INVALID DATA TABLE
000300*    COPYBOOK FOR PRDHR1.APPL.COBOL-EMPRPT01
000400*----------------------------------------------------------------
000500*    HOLDS TWO KINDS OF ENTRY, INTERLEAVED IN THE ORDER THEY
000600*    WERE APPENDED:
000700*      - MALFORMED ROSTER LINES, COPIED VERBATIM (RAW TEXT);
000800*      - ORPHAN EMPLOYEE ROWS (MGR-REF DID NOT MATCH ANY
000900*        MANAGER), STORED AS THEIR FORMATTED OUTPUT LINE.
001000*    ALL RAW REJECTS ARE APPENDED DURING THE READ/EDIT PASS;
001100*    ALL ORPHAN REJECTS ARE APPENDED DURING THE CLASSIFY PASS
001200*    THAT RUNS AFTER READING IS COMPLETE, SO RAW REJECTS ALWAYS
001300*    PRECEDE ORPHAN REJECTS IN THIS TABLE.
001400*----------------------------------------------------------------
001500*    WRITTEN. . . . . R JARRETT       03/15/1988
001600*    98/11/09  TKO  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT
001700*    03/02/19  LMH  RAISED TABLE LIMIT 400 TO 1500 PER HR-0212
001800******************************************************************
001900 77  INVALID-COUNT-WS            PIC 9(04) COMP VALUE ZERO.
002000 77  INVALID-SUB-WS              PIC 9(04) COMP VALUE ZERO.
002100
002200 01  INVALID-TABLE.
002300     05  INVALID-ENTRY OCCURS 1 TO 1500 TIMES
002400                       DEPENDING ON INVALID-COUNT-WS.
002500         10  INVALID-LINE-TBL     PIC X(132).
002600         10  FILLER               PIC X(01).
